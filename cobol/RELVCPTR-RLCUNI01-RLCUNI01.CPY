000100*================================================================*
000200*    COPYBOOK...: RLCUNI01                                       *
000300*    PROJECT.....: RELEVE COMPTEUR UNIVERSAL IMPORT - RELVCPTR   *
000400*    GOAL........: UNIVERSAL READING RECORD - THE SIX-FIELD      *
000500*                  RECORD CONTRACT SHARED BY THE UNIVERSAL       *
000600*                  OUTPUT FILE AND THE NORMALIZED IN-MEMORY      *
000700*                  FORM PASSED BETWEEN RLCM0001 AND RLCM0002.    *
000800*----------------------------------------------------------------*
000900*    CHANGE LOG..:                                                CHGLOG01
001000*    DATE       BY             TKT/REQ    DESCRIPTION             CHGLOG02
001100*    ---------- -------------- ---------- ------------------------CHGLOG03
001200*    14/03/1988 MAS            RLC-0002   ORIGINAL COPYBOOK.      CHGLOG04
001300*    05/06/1990 MAS            RLC-0011   WIDENED                 CHGLOG05
001400*                                         RLCUNI-READING-VALUE TO CHGLOG06
001500*                                         14 BYTES SO A SIGNED 9  CHGLOG07
001600*                                         INTEGER + 3 DECIMAL     CHGLOG08
001700*                                         VALUE FITS.             CHGLOG09
001800*    03/11/1991 JCF            RLC-0019   WIDENED                 CHGLOG10
001900*                                         RLCUNI-SOURCE-SYSTEM    CHGLOG11
002000*                                         AFTER THE FIRST FOREIGN CHGLOG12
002100*                                         SITE SUPPLIED A LONG    CHGLOG13
002200*                                         SYSTEM NAME.            CHGLOG14
002300*----------------------------------------------------------------*
002400*    FIELD ORDER IS FIXED - THIS IS THE UNIVERSAL WRITER'S        *
002500*    HEADER-ROW ORDER, TOO.  DO NOT RESEQUENCE.                   *
002600*----------------------------------------------------------------*
002700     05  RLCUNI-METER-ID                    PIC X(20).
002800     05  RLCUNI-CUSTOMER-ID                  PIC X(20).
002900     05  RLCUNI-READING-VALUE                PIC X(14).
003000     05  RLCUNI-READING-DATE                 PIC X(10).
003100     05  RLCUNI-UNIT                         PIC X(10).
003200     05  RLCUNI-SOURCE-SYSTEM                PIC X(20).
003300     05  FILLER                              PIC X(26).
