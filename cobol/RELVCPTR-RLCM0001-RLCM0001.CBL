000100*================================================================*
000200*        I D E N T I F I C A T I O N      D I V I S I O N        *
000300*================================================================*
000400 IDENTIFICATION  DIVISION.
000500 PROGRAM-ID.     RLCM0001.
000600 AUTHOR.         M ALVES SANTOS.
000700 INSTALLATION.   RELVCPTR BATCH SERVICES.
000800 DATE-WRITTEN.   14/03/1988.
000900 DATE-COMPILED.  WHEN-COMPILED.
001000 SECURITY.       RELVCPTR - INTERNAL USE ONLY.
001100*----------------------------------------------------------------*
001200*                 M ALVES SANTOS COBOL DEVELOPER                 *
001300*----------------------------------------------------------------*
001400*    PROGRAM-ID..: RLCM0001.                                     *
001500*    ANALYST.....: M ALVES SANTOS                                *
001600*    PROGRAMMER..: M ALVES SANTOS                                *
001700*    DATE........: 14/03/1988                                    *
001800*----------------------------------------------------------------*
001900*    PROJECT.....: RELEVE COMPTEUR UNIVERSAL IMPORT - RELVCPTR   *
002000*----------------------------------------------------------------*
002100*    GOAL........: BATCH DRIVER FOR THE UNIVERSAL RELEVE IMPORT. *
002200*                  LOADS THE FIELD-MAPPING CONFIGURATION, READS  *
002300*                  THE SUPPLIER'S DELIMITED READING FILE ONE ROW *
002400*                  AT A TIME, CALLS RLCM0002 TO SELECT/TRIM/     *
002500*                  VALIDATE/NORMALIZE EACH ROW, WRITES THE       *
002600*                  ACCEPTED ROWS TO THE UNIVERSAL OUTPUT FILE    *
002700*                  AND PRINTS THE IMPORT COMPLETION COUNT.       *
002800*                  A REJECTED ROW ABENDS THE RUN - THERE IS NO   *
002900*                  RESTART/SKIP FACILITY IN THIS RELEASE.        *
003000*----------------------------------------------------------------*
003100*    FILES.......:  DDNAME          LRECL       INCLUDE/BOOK     *
003200*                   RLCFGDD         00080       RLCCFG01         *
003300*                   RLCENTDD        00200       RLCUNI01         *
003400*                   RLCSAIDD        00120       RLCUNI01         *
003500*----------------------------------------------------------------*
003600*    TABLE DB2...:  NONE.                                        *
003700*----------------------------------------------------------------*
003800*    CHANGE LOG..:                                                CHGLOG01
003900*    DATE       BY             TKT/REQ    DESCRIPTION             CHGLOG02
004000*    ---------- -------------- ---------- ------------------------CHGLOG03
004100*    14/03/1988 MAS            RLC-0007   ORIGINAL PROGRAM - FIXEDCHGLOG04
004200*                                         METER, CUSTOMER, VALUE, CHGLOG05
004300*                                         DATE MAPPING ONLY, NO   CHGLOG06
004400*                                         CONFIG FILE.            CHGLOG07
004500*    22/09/1988 MAS            RLC-0009   ADDED RLCFGDD SO        CHGLOG08
004600*                                         SUPPLIERS WITH A        CHGLOG09
004700*                                         DIFFERENT COLUMN LAYOUT CHGLOG10
004800*                                         DO NOT NEED A NEW       CHGLOG11
004900*                                         COMPILE - MAPPING IS NOWCHGLOG12
005000*                                         A RUNTIME KEY=VALUE     CHGLOG13
005100*                                         FILE.                   CHGLOG14
005200*    05/06/1990 MAS            RLC-0014   ADDED UNIT/SOURCE_SYSTEMCHGLOG15
005300*                                         OPTIONAL MAPPING        CHGLOG16
005400*                                         ENTRIES.                CHGLOG17
005500*    03/11/1991 JCF            RLC-0021   RLCSRCPM PARM READ AT   CHGLOG18
005600*                                         INIT TIME SO THE        CHGLOG19
005700*                                         SOURCE-SYSTEM DEFAULT NOCHGLOG20
005800*                                         LONGER HAS TO BE        CHGLOG21
005900*                                         'UNKNOWN' FOR EVERY     CHGLOG22
006000*                                         SUPPLIER.               CHGLOG23
006100*    17/01/1994 JCF            RLC-0033   A REJECTED ROW NOW      CHGLOG24
006200*                                         ABENDS WITH THE ROW     CHGLOG25
006300*                                         NUMBER AND THE          CHGLOG26
006400*                                         NORMALIZER'S DIAGNOSTIC CHGLOG27
006500*                                         TEXT INSTEAD OF A BARE  CHGLOG28
006600*                                         FS CODE.                CHGLOG29
006700*    29/12/1998 RQV            RLC-0046   Y2K - RLCCFG-DATE-FORMATCHGLOG30
006800*                                         AND THE ISO OUTPUT DATE CHGLOG31
006900*                                         BOTH CARRY A FULL       CHGLOG32
007000*                                         4-DIGIT YEAR; NO        CHGLOG33
007100*                                         WINDOWING NEEDED HERE.  CHGLOG34
007200*    11/05/2001 RQV            RLC-0059   COMPLETION LINE NOW     CHGLOG35
007300*                                         SHOWS IMPORTED/TOTAL    CHGLOG36
007400*                                         WITH ZERO SUPPRESSION - CHGLOG37
007500*                                         OPERATIONS COMPLAINED   CHGLOG38
007600*                                         ABOUT '00042'.          CHGLOG39
007700*    08/02/2003 RQV            RLC-0064   COMPLETION LINE STRING  CHGLOG40
007800*                                         WAS RESTRUCK - THE      CHGLOG41
007900*                                         SECOND STRING WAS       CHGLOG42
008000*                                         READING                 CHGLOG43
008100*                                         WRK-COMPLETION-LINE AS  CHGLOG44
008200*                                         ITS OWN SOURCE AND      CHGLOG45
008300*                                         DROPPING THE TEXT AT THECHGLOG46
008400*                                         FIRST EMBEDDED SPACE.   CHGLOG47
008500*                                         BOTH COUNTS NOW BUILD INCHGLOG48
008600*                                         ONE STRING.             CHGLOG49
008700*    08/02/2003 RQV            RLC-0064   ALSO WIRED RLCSRCPM AS ACHGLOG50
008800*                                         SYSIN MNEMONIC IN       CHGLOG51
008900*                                         SPECIAL-NAMES - THE     CHGLOG52
009000*                                         ACCEPT STATEMENT NAMED  CHGLOG53
009100*                                         IT BUT NOTHING HAD      CHGLOG54
009200*                                         DECLARED IT.            CHGLOG55
009300*    19/06/2004 RQV            RLC-0071   HEADER-ROW COLUMN NAMES CHGLOG56
009400*                                         ARE NOW TRIMMED THE SAMECHGLOG57
009500*                                         AS DATA VALUES - AN     CHGLOG58
009600*                                         UNTRIMMED SUPPLIER      CHGLOG59
009700*                                         HEADER WAS FAILING TO   CHGLOG60
009800*                                         RESOLVE AGAINST THE     CHGLOG61
009900*                                         CONFIGURED MAPPING NAME.CHGLOG62
010000*    19/06/2004 RQV            RLC-0071   DROPPED THE TWO         CHGLOG63
010100*                                         BANNER-STAR LINES AROUNDCHGLOG64
010200*                                         THE COMPLETION LINE SO  CHGLOG65
010300*                                         THE RUN PRINTS EXACTLY  CHGLOG66
010400*                                         ONE LINE. THE BANNER    CHGLOG67
010500*                                         WORK AREA WENT WITH     CHGLOG68
010600*                                         THEM; ITS REDEFINES WERECHGLOG69
010700*                                         REPLACED BY A           CHGLOG70
010800*                                         COMMENT-FLAG VIEW OF    CHGLOG71
010900*                                         WRK-CFG-LINE AND A FLAT CHGLOG72
011000*                                         NAME VIEW OF THE MAPPINGCHGLOG73
011100*                                         KEY=VALUE PAIR, BOTH NOWCHGLOG74
011200*                                         ACTUALLY EXERCISED BY   CHGLOG75
011300*                                         1150.                   CHGLOG76
011400*----------------------------------------------------------------*
011500*================================================================*
011600*           E N V I R O N M E N T      D I V I S I O N           *
011700*================================================================*
011800 ENVIRONMENT DIVISION.
011900 CONFIGURATION SECTION.
012000 SPECIAL-NAMES.
012100     SYSIN IS RLCSRCPM.
012200
012300 INPUT-OUTPUT SECTION.
012400 FILE-CONTROL.
012500
012600     SELECT RLC-CFG-FILE  ASSIGN TO RLCFGDD
012700      ORGANIZATION IS     SEQUENTIAL
012800      ACCESS MODE  IS     SEQUENTIAL
012900      FILE STATUS  IS     WRK-FS-RLCFGDD.
013000
013100     SELECT RLC-ENT-FILE  ASSIGN TO RLCENTDD
013200      ORGANIZATION IS     SEQUENTIAL
013300      ACCESS MODE  IS     SEQUENTIAL
013400      FILE STATUS  IS     WRK-FS-RLCENTDD.
013500
013600     SELECT RLC-SAI-FILE  ASSIGN TO RLCSAIDD
013700      ORGANIZATION IS     SEQUENTIAL
013800      ACCESS MODE  IS     SEQUENTIAL
013900      FILE STATUS  IS     WRK-FS-RLCSAIDD.
014000
014100*================================================================*
014200*                  D A T A      D I V I S I O N                  *
014300*================================================================*
014400 DATA DIVISION.
014500 FILE SECTION.
014600*
014700 FD  RLC-CFG-FILE
014800     RECORDING MODE IS F
014900     LABEL RECORD   IS STANDARD
015000     BLOCK CONTAINS 00 RECORDS.
015100 01  FD-REG-RLCFGDD              PIC X(080).
015200
015300 FD  RLC-ENT-FILE
015400     RECORDING MODE IS F
015500     LABEL RECORD   IS STANDARD
015600     BLOCK CONTAINS 00 RECORDS.
015700 01  FD-REG-RLCENTDD             PIC X(200).
015800
015900 FD  RLC-SAI-FILE
016000     RECORDING MODE IS F
016100     LABEL RECORD   IS STANDARD
016200     BLOCK CONTAINS 00 RECORDS.
016300 01  FD-REG-RLCSAIDD             PIC X(120).
016400
016500*-----------------------------------------------------------------*
016600*                  WORKING-STORAGE SECTION                        *
016700*-----------------------------------------------------------------*
016800 WORKING-STORAGE SECTION.
016900
017000 77 WRK-TOTAL-COUNTER                       PIC 9(05) COMP
017100                                                     VALUE ZEROS .
017200 77 WRK-IMPORTED-COUNTER                    PIC 9(05) COMP
017300                                                     VALUE ZEROS .
017400 77 WRK-TOTAL-DISPLAY                       PIC 9(05)
017500                                                     VALUE ZEROS .
017600
017700 77 WRK-ENTRADA-EOF                         PIC X(03) VALUE SPACES.
017800
017900 01 WRK-FILE-STATUS.
018000    03 WRK-FS-RLCFGDD                       PIC 9(02) VALUE ZEROS .
018100    03 WRK-FS-RLCENTDD                      PIC 9(02) VALUE ZEROS .
018200    03 WRK-FS-RLCSAIDD                      PIC 9(02) VALUE ZEROS .
018300
018400*DATA FOR ERROR LOG - SHAPE MATCHES ABENDPGM'S LINKAGE SECTION:
018500 01 WRK-ERROR-LOG.
018600    03 WRK-PROGRAM                          PIC X(08) VALUE
018700                                                     'RLCM0001'  .
018800    03 WRK-ERROR-DDNAME                     PIC X(08) VALUE SPACES.
018900    03 WRK-ERROR-SEVERITY                   PIC X(01) VALUE 'A'.
019000       88 WRK-SEVERITY-ABEND                  VALUE 'A'.
019100       88 WRK-SEVERITY-REJECT                 VALUE 'R'.
019200    03 WRK-ERROR-MSG                        PIC X(60) VALUE SPACES.
019300    03 WRK-ERROR-CODE                       PIC X(60) VALUE SPACES.
019400    03 WRK-ERROR-DATE                       PIC X(10) VALUE SPACES.
019500    03 WRK-ERROR-TIME                       PIC X(08) VALUE SPACES.
019600    03 FILLER                               PIC X(05) VALUE SPACES.
019700
019800*ABENDING PROGRAM:
019900 77 WRK-ABEND-PGM                           PIC X(08) VALUE
020000                                                     'ABENDPGM'  .
020100
020200*THE LOADED MAPPING AND THE RAW CONFIG LINE IT IS BUILT FROM:
020300 01 WRK-CFG-LINE                            PIC X(080).
020400*INDICATOR-BYTE VIEW OF THE SAME LINE, TESTED BY 1150 SO A
020500*COMMENT LINE NEVER FALLS THROUGH TO THE UNSTRING:
020600 01 WRK-CFG-LINE-IND REDEFINES WRK-CFG-LINE.
020700    03 WRK-CFG-COMMENT-FLAG                 PIC X(01).
020800       88 WRK-CFG-IS-COMMENT                  VALUE '*'.
020900    03 FILLER                               PIC X(79).
021000 01 WRK-MAPPING-REG.
021100    COPY 'RLCCFG01'.
021200
021300*ONE KEY=VALUE PAIR FROM THE MAPPING FILE, AND THE SAME PAIR AS
021400*ONE FLAT NAME VIEW SO AN UNRECOGNIZED KEY CAN BE ECHOED WHOLE
021500*INTO THE ERROR-MSG WORK AREA FOR THE OPERATOR:
021600 01 WRK-MAPPING-PAIR.
021700    03 WRK-MAPPING-KEY                      PIC X(20).
021800    03 WRK-MAPPING-VALUE                    PIC X(20).
021900 01 WRK-MAPPING-PAIR-FLAT REDEFINES WRK-MAPPING-PAIR
022000                                            PIC X(40).
022100 77 WRK-MAPPING-TALLY                       PIC 9(02) COMP
022200                                                     VALUE ZEROS .
022300
022400*SUPPLIER ROW BUFFER AND ITS PARSED COLUMNS - THIS SHOP HAS NOT
022500*SEEN A SUPPLIER FEED WITH MORE THAN TEN COLUMNS, SO THE TABLE
022600*IS SIZED AT TEN:
022700 01 WRK-CSV-LINE                            PIC X(200).
022800 01 WRK-HDR-COLUMNS.
022900    03 RLC-HDR-COL                          PIC X(30)
023000                                             OCCURS 10 TIMES.
023100 77 WRK-HDR-COL-COUNT                       PIC 9(02) COMP
023200                                                     VALUE ZEROS .
023300 01 WRK-DTA-COLUMNS.
023400    03 RLC-DTA-COL                          PIC X(30)
023500                                             OCCURS 10 TIMES.
023600 77 WRK-DTA-COL-COUNT                       PIC 9(02) COMP
023700                                                     VALUE ZEROS .
023800
023900*GENERIC "FIND THE HEADER COLUMN NAMED X" WORK AREA - SET
024000*WRK-SEARCH-NAME AND PERFORM 2310, USED SIX TIMES BY 2300:
024100 01 WRK-SEARCH-NAME                         PIC X(20).
024200 77 WRK-SEARCH-FOUND-IX                     PIC 9(02) COMP
024300                                                     VALUE ZEROS .
024400 77 WRK-SEARCH-IX                           PIC 9(02) COMP
024500                                                     VALUE ZEROS .
024600
024700*THE NORMALIZED RECORD IS BUILT DIRECTLY INSIDE LK-NORM-PARM
024800*(SEE LINKAGE SECTION BELOW) AND COPIED OUT FOR THE WRITE:
024900 01 WRK-OUTPUT-REG.
025000    COPY 'RLCUNI01'.
025100 01 WRK-OUTPUT-LINE                         PIC X(120).
025200
025300*RUN-PARAMETER DEFAULT SOURCE-SYSTEM NAME, READ FROM THE JCL
025400*EXECUTE PARM - DEFAULTS TO 'unknown' WHEN THE STEP SUPPLIES
025500*NONE:
025600 01 WRK-SOURCE-DEFAULT                      PIC X(20)
025700                                             VALUE SPACES.
025800
025900*GENERIC TRIM WORK AREA, SAME IDIOM AS RLCM0002'S 5000 PARAGRAPH:
026000 01 WRK-TRIM-SOURCE                         PIC X(20).
026100 01 WRK-TRIM-RESULT                         PIC X(20).
026200 77 WRK-TRIM-START                          PIC 9(02) COMP
026300                                                     VALUE ZEROS .
026400 77 WRK-TRIM-END                            PIC 9(02) COMP
026500                                                     VALUE ZEROS .
026600 77 WRK-TRIM-LEN                            PIC 9(02) COMP
026700                                                     VALUE ZEROS .
026800
026900*COMPLETION-LINE ZERO-SUPPRESSED COUNTERS - THE UNEDITED,
027000*ZERO-SUPPRESSED AND TEXT VIEWS OF THE SAME PRINT AREA:
027100 01 WRK-COUNT-EDIT-AREA.
027200    03 WRK-COUNT-EDIT-NUM                   PIC ZZZZ9.
027300 01 WRK-COUNT-EDIT-TEXT REDEFINES WRK-COUNT-EDIT-AREA
027400                                             PIC X(05).
027500 01 WRK-IMPORTED-TEXT                       PIC X(05)
027600                                             VALUE SPACES.
027700 01 WRK-COMPLETION-LINE                     PIC X(60)
027800                                             VALUE SPACES.
027900
028000*WORKING DATA FOR THE SYSTEM DATE AND TIME - SAME LAYOUT AS
028100*EVERY OTHER RELVCPTR BATCH STEP:
028200 01 WRK-SYSTEM-DATE.
028300    03 YY                                  PIC 9(02) VALUE ZEROS .
028400    03 MM                                  PIC 9(02) VALUE ZEROS .
028500    03 DD                                  PIC 9(02) VALUE ZEROS .
028600 01 WRK-DATE-FORMATTED.
028700    03 DD-FORMATTED                        PIC 9(02) VALUE ZEROS .
028800    03 FILLER                              PIC X(01) VALUE '-'   .
028900    03 MM-FORMATTED                        PIC 9(02) VALUE ZEROS .
029000    03 FILLER                              PIC X(01) VALUE '-'   .
029100    03 YYYY-FORMATTED                      PIC 9(04) VALUE ZEROS .
029200 01 WRK-SYSTEM-TIME.
029300    03 HOUR                                PIC 9(02) VALUE ZEROS .
029400    03 MINUTE                              PIC 9(02) VALUE ZEROS .
029500    03 SECOND                              PIC 9(02) VALUE ZEROS .
029600    03 HUNDREDTH                           PIC 9(02) VALUE ZEROS .
029700 01 WRK-TIME-FORMATTED.
029800    03 HOUR-FORMATTED                      PIC 9(02) VALUE ZEROS .
029900    03 FILLER                              PIC X(01) VALUE ':'.
030000    03 MINUTE-FORMATTED                    PIC 9(02) VALUE ZEROS .
030100    03 FILLER                              PIC X(01) VALUE ':'.
030200    03 SECOND-FORMATTED                    PIC 9(02) VALUE ZEROS .
030300
030400*-----------------------------------------------------------------*
030500*                      LINKAGE SECTION                            *
030600*-----------------------------------------------------------------*
030700 LINKAGE SECTION.
030800 01 LK-NORM-PARM.
030900    03 LK-RAW-METER-ID                     PIC X(30).
031000    03 LK-RAW-CUSTOMER-ID                  PIC X(30).
031100    03 LK-RAW-VALUE                        PIC X(30).
031200    03 LK-RAW-DATE                         PIC X(30).
031300    03 LK-UNIT-PRESENT                     PIC X(01).
031400       88 LK-UNIT-IS-PRESENT                VALUE 'Y'.
031500    03 LK-RAW-UNIT                         PIC X(30).
031600    03 LK-SYSTEM-PRESENT                   PIC X(01).
031700       88 LK-SYSTEM-IS-PRESENT              VALUE 'Y'.
031800    03 LK-RAW-SYSTEM                       PIC X(30).
031900    03 LK-DATE-FORMAT                      PIC X(10).
032000    03 LK-SOURCE-DEFAULT                   PIC X(20).
032100    03 LK-NORM-RECORD.
032200       COPY 'RLCUNI01'.
032300    03 LK-RETURN-CODE                      PIC 9(02) COMP.
032400       88 LK-NORM-OK                        VALUE 0.
032500       88 LK-NORM-REJECTED                  VALUE 1.
032600    03 LK-DIAG-MESSAGE                     PIC X(60).
032700    03 FILLER                              PIC X(10).
032800*================================================================*
032900 PROCEDURE                       DIVISION.
033000*================================================================*
033100*----------------------------------------------------------------*
033200 0000-MAIN-PROCESS               SECTION.
033300*----------------------------------------------------------------*
033400     PERFORM 1000-INITIALIZE.
033500
033600     PERFORM 2000-PROCESS-FILE
033700        UNTIL WRK-ENTRADA-EOF     EQUAL 'END'.
033800
033900     PERFORM 3000-FINALIZE.
034000*----------------------------------------------------------------*
034100 0000-99-EXIT.                   EXIT.
034200*----------------------------------------------------------------*
034300*----------------------------------------------------------------*
034400 1000-INITIALIZE                 SECTION.
034500*----------------------------------------------------------------*
034600     PERFORM 9000-GET-DATE-TIME.
034700
034800     ACCEPT WRK-SOURCE-DEFAULT   FROM RLCSRCPM.
034900     IF WRK-SOURCE-DEFAULT       EQUAL SPACES
035000        MOVE 'unknown'           TO   WRK-SOURCE-DEFAULT
035100     END-IF.
035200
035300     PERFORM 1180-DEFAULT-MAPPING.
035400
035500     OPEN INPUT  RLC-CFG-FILE
035600                 RLC-ENT-FILE
035700          OUTPUT  RLC-SAI-FILE.
035800
035900     MOVE 'OPEN FILE RLCFGDD'    TO   WRK-ERROR-MSG.
036000     MOVE 'RLCFGDD'              TO   WRK-ERROR-DDNAME.
036100     PERFORM 8100-TEST-FS-RLCFGDD.
036200
036300     MOVE 'OPEN FILE RLCENTDD'   TO   WRK-ERROR-MSG.
036400     MOVE 'RLCENTDD'             TO   WRK-ERROR-DDNAME.
036500     PERFORM 8200-TEST-FS-RLCENTDD.
036600
036700     MOVE 'OPEN FILE RLCSAIDD'   TO   WRK-ERROR-MSG.
036800     MOVE 'RLCSAIDD'             TO   WRK-ERROR-DDNAME.
036900     PERFORM 8300-TEST-FS-RLCSAIDD.
037000
037100     PERFORM 1100-LOAD-MAPPING.
037200
037300     PERFORM 2600-WRITE-HEADER-ROW.
037400
037500     PERFORM 2100-READ-HEADER-ROW.
037600
037700     PERFORM 2300-RESOLVE-COLUMNS.
037800
037900     PERFORM 2200-READ-DATA-ROW.
038000*----------------------------------------------------------------*
038100 1000-99-EXIT.                   EXIT.
038200*----------------------------------------------------------------*
038300*----------------------------------------------------------------*
038400 1100-LOAD-MAPPING                SECTION.
038500*----------------------------------------------------------------*
038600*    BUSINESS RULE 8 - THE MAPPING FILE CARRIES ONLY THE ENTRIES
038700*    THE SUPPLIER NEEDS TO OVERRIDE; 1180 ALREADY LOADED THE
038800*    SHOP'S OWN DEFAULT BINDING BEFORE THIS PARAGRAPH RUNS.
038900     MOVE ZEROS                  TO   WRK-FS-RLCFGDD.
039000
039100     PERFORM 1120-READ-ONE-CFG-LINE
039200        UNTIL WRK-FS-RLCFGDD     EQUAL 10.
039300*----------------------------------------------------------------*
039400 1100-99-EXIT.                   EXIT.
039500*----------------------------------------------------------------*
039600*----------------------------------------------------------------*
039700 1120-READ-ONE-CFG-LINE           SECTION.
039800*----------------------------------------------------------------*
039900     MOVE 'READING FILE RLCFGDD'  TO  WRK-ERROR-MSG.
040000
040100     READ RLC-CFG-FILE           INTO WRK-CFG-LINE.
040200
040300     PERFORM 8100-TEST-FS-RLCFGDD.
040400
040500     IF WRK-FS-RLCFGDD           NOT EQUAL 10
040600        PERFORM 1150-PARSE-MAPPING-LINE
040700     END-IF.
040800*----------------------------------------------------------------*
040900 1120-99-EXIT.                   EXIT.
041000*----------------------------------------------------------------*
041100*----------------------------------------------------------------*
041200 1150-PARSE-MAPPING-LINE          SECTION.
041300*----------------------------------------------------------------*
041400*    EACH LINE OF RLCFGDD IS 'entry_name=column_name', E.G.
041500*    'meter_id=Compteur' OR 'date_format=DD/MM/YYYY'.  A BLANK
041600*    OR COMMENT LINE (STARTING WITH '*') IS IGNORED.
041700     IF WRK-CFG-LINE             NOT EQUAL SPACES
041800        AND NOT WRK-CFG-IS-COMMENT
041900
042000        MOVE SPACES              TO   WRK-MAPPING-KEY
042100                                       WRK-MAPPING-VALUE
042200        UNSTRING WRK-CFG-LINE    DELIMITED BY '='
042300                                 INTO WRK-MAPPING-KEY
042400                                      WRK-MAPPING-VALUE
042500                                 TALLYING IN WRK-MAPPING-TALLY
042600
042700        EVALUATE WRK-MAPPING-KEY
042800           WHEN 'meter_id'
042900                MOVE WRK-MAPPING-VALUE TO RLCCFG-METER-COL
043000           WHEN 'customer_id'
043100                MOVE WRK-MAPPING-VALUE TO RLCCFG-CUSTOMER-COL
043200           WHEN 'reading_value'
043300                MOVE WRK-MAPPING-VALUE TO RLCCFG-VALUE-COL
043400           WHEN 'reading_date'
043500                MOVE WRK-MAPPING-VALUE TO RLCCFG-DATE-COL
043600           WHEN 'unit'
043700                MOVE WRK-MAPPING-VALUE TO RLCCFG-UNIT-COL
043800           WHEN 'source_system'
043900                MOVE WRK-MAPPING-VALUE TO RLCCFG-SYSTEM-COL
044000           WHEN 'date_format'
044100                MOVE WRK-MAPPING-VALUE TO RLCCFG-DATE-FORMAT
044200           WHEN OTHER
044300                STRING 'MAPPING ENTRY NOT RECOGNIZED: '
044400                                     DELIMITED BY SIZE
044500                       WRK-MAPPING-PAIR-FLAT
044600                                     DELIMITED BY SIZE
044700                                     INTO WRK-ERROR-MSG
044800        END-EVALUATE
044900     END-IF.
045000*----------------------------------------------------------------*
045100 1150-99-EXIT.                   EXIT.
045200*----------------------------------------------------------------*
045300*----------------------------------------------------------------*
045400 1180-DEFAULT-MAPPING             SECTION.
045500*----------------------------------------------------------------*
045600*    THE SHOP'S OWN SHIPPED DEFAULT - "COMPTEUR/CLIENT/VALEUR/
045700*    DATE/UNITE/SYSTEME" WITH A EUROPEAN DATE FORMAT - IS LOADED
045800*    FIRST SO A CONFIG FILE THAT NAMES ONLY ONE OR TWO ENTRIES
045900*    STILL LEAVES A COMPLETE, USABLE MAPPING BEHIND IT.
046000     MOVE 'Compteur'              TO   RLCCFG-METER-COL.
046100     MOVE 'Client'                TO   RLCCFG-CUSTOMER-COL.
046200     MOVE 'Valeur'                TO   RLCCFG-VALUE-COL.
046300     MOVE 'Date'                  TO   RLCCFG-DATE-COL.
046400     MOVE 'Unite'                 TO   RLCCFG-UNIT-COL.
046500     MOVE 'Systeme'               TO   RLCCFG-SYSTEM-COL.
046600     MOVE 'DD/MM/YYYY'            TO   RLCCFG-DATE-FORMAT.
046700     MOVE ZEROS                   TO   RLCCFG-COLUMN-IX.
046800*----------------------------------------------------------------*
046900 1180-99-EXIT.                   EXIT.
047000*----------------------------------------------------------------*
047100*----------------------------------------------------------------*
047200 2000-PROCESS-FILE               SECTION.
047300*----------------------------------------------------------------*
047400     ADD 1                        TO   WRK-TOTAL-COUNTER.
047500
047600     PERFORM 2250-PARSE-CSV-ROW.
047700
047800     PERFORM 2270-BUILD-CALL-PARM.
047900
048000     CALL 'RLCM0002'              USING LK-NORM-PARM.
048100
048200     IF LK-NORM-REJECTED
048300        MOVE 'RLCENTDD'           TO   WRK-ERROR-DDNAME
048400        MOVE 'R'                  TO   WRK-ERROR-SEVERITY
048500        MOVE LK-DIAG-MESSAGE      TO   WRK-ERROR-MSG
048600        MOVE WRK-TOTAL-COUNTER    TO   WRK-TOTAL-DISPLAY
048700        STRING 'RECORD REJETE - LIGNE '  DELIMITED BY SIZE
048800               WRK-TOTAL-DISPLAY  DELIMITED BY SIZE
048900                                 INTO WRK-ERROR-CODE
049000        PERFORM 9999-CALL-ABEND-PGM
049100     ELSE
049200        PERFORM 2650-WRITE-DATA-ROW
049300        ADD 1                     TO   WRK-IMPORTED-COUNTER
049400     END-IF.
049500
049600     PERFORM 2200-READ-DATA-ROW.
049700*----------------------------------------------------------------*
049800 2000-99-EXIT.                   EXIT.
049900*----------------------------------------------------------------*
050000*----------------------------------------------------------------*
050100 2100-READ-HEADER-ROW             SECTION.
050200*----------------------------------------------------------------*
050300     MOVE 'READING HEADER RLCENTDD' TO WRK-ERROR-MSG.
050400
050500     MOVE SPACES                  TO   WRK-CSV-LINE.
050600     READ RLC-ENT-FILE            INTO WRK-CSV-LINE.
050700
050800     PERFORM 8200-TEST-FS-RLCENTDD.
050900
051000     MOVE ZEROS                   TO   WRK-HDR-COL-COUNT.
051100     MOVE SPACES                  TO   WRK-HDR-COLUMNS.
051200
051300     UNSTRING WRK-CSV-LINE        DELIMITED BY ','
051400                                  INTO RLC-HDR-COL(01)
051500                                       RLC-HDR-COL(02)
051600                                       RLC-HDR-COL(03)
051700                                       RLC-HDR-COL(04)
051800                                       RLC-HDR-COL(05)
051900                                       RLC-HDR-COL(06)
052000                                       RLC-HDR-COL(07)
052100                                       RLC-HDR-COL(08)
052200                                       RLC-HDR-COL(09)
052300                                       RLC-HDR-COL(10)
052400                                  TALLYING IN WRK-HDR-COL-COUNT.
052500
052600     PERFORM 2150-TRIM-ONE-HEADER-COL
052700        VARYING WRK-SEARCH-IX     FROM 1 BY 1
052800        UNTIL   WRK-SEARCH-IX     GREATER WRK-HDR-COL-COUNT.
052900*----------------------------------------------------------------*
053000 2100-99-EXIT.                   EXIT.
053100*----------------------------------------------------------------*
053200*----------------------------------------------------------------*
053300 2150-TRIM-ONE-HEADER-COL         SECTION.
053400*----------------------------------------------------------------*
053500     MOVE RLC-HDR-COL(WRK-SEARCH-IX) TO WRK-TRIM-SOURCE.
053600     PERFORM 5000-TRIM-ONE-FIELD.
053700     MOVE WRK-TRIM-RESULT         TO   RLC-HDR-COL(WRK-SEARCH-IX).
053800*----------------------------------------------------------------*
053900 2150-99-EXIT.                   EXIT.
054000*----------------------------------------------------------------*
054100*----------------------------------------------------------------*
054200 2200-READ-DATA-ROW               SECTION.
054300*----------------------------------------------------------------*
054400     MOVE 'READING FILE RLCENTDD'  TO   WRK-ERROR-MSG.
054500
054600     MOVE SPACES                  TO   WRK-CSV-LINE.
054700     READ RLC-ENT-FILE            INTO WRK-CSV-LINE.
054800
054900     PERFORM 8200-TEST-FS-RLCENTDD.
055000
055100     IF WRK-FS-RLCENTDD           EQUAL 10
055200        MOVE 'END'                TO   WRK-ENTRADA-EOF
055300     END-IF.
055400*----------------------------------------------------------------*
055500 2200-99-EXIT.                   EXIT.
055600*----------------------------------------------------------------*
055700*----------------------------------------------------------------*
055800 2250-PARSE-CSV-ROW               SECTION.
055900*----------------------------------------------------------------*
056000     MOVE ZEROS                   TO   WRK-DTA-COL-COUNT.
056100     MOVE SPACES                  TO   WRK-DTA-COLUMNS.
056200
056300     UNSTRING WRK-CSV-LINE        DELIMITED BY ','
056400                                  INTO RLC-DTA-COL(01)
056500                                       RLC-DTA-COL(02)
056600                                       RLC-DTA-COL(03)
056700                                       RLC-DTA-COL(04)
056800                                       RLC-DTA-COL(05)
056900                                       RLC-DTA-COL(06)
057000                                       RLC-DTA-COL(07)
057100                                       RLC-DTA-COL(08)
057200                                       RLC-DTA-COL(09)
057300                                       RLC-DTA-COL(10)
057400                                  TALLYING IN WRK-DTA-COL-COUNT.
057500*----------------------------------------------------------------*
057600 2250-99-EXIT.                   EXIT.
057700*----------------------------------------------------------------*
057800*----------------------------------------------------------------*
057900 2270-BUILD-CALL-PARM             SECTION.
058000*----------------------------------------------------------------*
058100*    BUSINESS RULE 1 - A NAMED COLUMN MISSING FROM THE ROW
058200*    (INDEX ZERO, OR AN INDEX PAST HOW MANY COLUMNS THIS ROW
058300*    ACTUALLY UNSTRUNG) YIELDS BLANK, NOT AN ABEND.
058400     MOVE SPACES                  TO   LK-RAW-METER-ID.
058500     IF RLCCFG-IX-METER GREATER ZEROS
058600        AND RLCCFG-IX-METER NOT GREATER WRK-DTA-COL-COUNT
058700        MOVE RLC-DTA-COL(RLCCFG-IX-METER) TO LK-RAW-METER-ID
058800     END-IF.
058900
059000     MOVE SPACES                  TO   LK-RAW-CUSTOMER-ID.
059100     IF RLCCFG-IX-CUSTOMER GREATER ZEROS
059200        AND RLCCFG-IX-CUSTOMER NOT GREATER WRK-DTA-COL-COUNT
059300        MOVE RLC-DTA-COL(RLCCFG-IX-CUSTOMER) TO LK-RAW-CUSTOMER-ID
059400     END-IF.
059500
059600     MOVE SPACES                  TO   LK-RAW-VALUE.
059700     IF RLCCFG-IX-VALUE GREATER ZEROS
059800        AND RLCCFG-IX-VALUE NOT GREATER WRK-DTA-COL-COUNT
059900        MOVE RLC-DTA-COL(RLCCFG-IX-VALUE) TO LK-RAW-VALUE
060000     END-IF.
060100
060200     MOVE SPACES                  TO   LK-RAW-DATE.
060300     IF RLCCFG-IX-DATE GREATER ZEROS
060400        AND RLCCFG-IX-DATE NOT GREATER WRK-DTA-COL-COUNT
060500        MOVE RLC-DTA-COL(RLCCFG-IX-DATE) TO LK-RAW-DATE
060600     END-IF.
060700
060800     IF RLCCFG-UNIT-COL           EQUAL SPACES
060900        MOVE 'N'                  TO   LK-UNIT-PRESENT
061000        MOVE SPACES                TO   LK-RAW-UNIT
061100     ELSE
061200        MOVE 'Y'                  TO   LK-UNIT-PRESENT
061300        MOVE SPACES                TO   LK-RAW-UNIT
061400        IF RLCCFG-IX-UNIT GREATER ZEROS
061500           AND RLCCFG-IX-UNIT NOT GREATER WRK-DTA-COL-COUNT
061600           MOVE RLC-DTA-COL(RLCCFG-IX-UNIT) TO LK-RAW-UNIT
061700        END-IF
061800     END-IF.
061900
062000     IF RLCCFG-SYSTEM-COL         EQUAL SPACES
062100        MOVE 'N'                  TO   LK-SYSTEM-PRESENT
062200        MOVE SPACES                TO   LK-RAW-SYSTEM
062300     ELSE
062400        MOVE 'Y'                  TO   LK-SYSTEM-PRESENT
062500        MOVE SPACES                TO   LK-RAW-SYSTEM
062600        IF RLCCFG-IX-SYSTEM GREATER ZEROS
062700           AND RLCCFG-IX-SYSTEM NOT GREATER WRK-DTA-COL-COUNT
062800           MOVE RLC-DTA-COL(RLCCFG-IX-SYSTEM) TO LK-RAW-SYSTEM
062900        END-IF
063000     END-IF.
063100
063200     MOVE RLCCFG-DATE-FORMAT      TO   LK-DATE-FORMAT.
063300     MOVE WRK-SOURCE-DEFAULT      TO   LK-SOURCE-DEFAULT.
063400*----------------------------------------------------------------*
063500 2270-99-EXIT.                   EXIT.
063600*----------------------------------------------------------------*
063700*----------------------------------------------------------------*
063800 2300-RESOLVE-COLUMNS             SECTION.
063900*----------------------------------------------------------------*
064000     MOVE RLCCFG-METER-COL(1:20)  TO   WRK-SEARCH-NAME.
064100     PERFORM 2310-FIND-COLUMN-INDEX.
064200     MOVE WRK-SEARCH-FOUND-IX     TO   RLCCFG-IX-METER.
064300
064400     MOVE RLCCFG-CUSTOMER-COL(1:20) TO WRK-SEARCH-NAME.
064500     PERFORM 2310-FIND-COLUMN-INDEX.
064600     MOVE WRK-SEARCH-FOUND-IX     TO   RLCCFG-IX-CUSTOMER.
064700
064800     MOVE RLCCFG-VALUE-COL(1:20)  TO   WRK-SEARCH-NAME.
064900     PERFORM 2310-FIND-COLUMN-INDEX.
065000     MOVE WRK-SEARCH-FOUND-IX     TO   RLCCFG-IX-VALUE.
065100
065200     MOVE RLCCFG-DATE-COL(1:20)   TO   WRK-SEARCH-NAME.
065300     PERFORM 2310-FIND-COLUMN-INDEX.
065400     MOVE WRK-SEARCH-FOUND-IX     TO   RLCCFG-IX-DATE.
065500
065600     MOVE RLCCFG-UNIT-COL(1:20)   TO   WRK-SEARCH-NAME.
065700     PERFORM 2310-FIND-COLUMN-INDEX.
065800     MOVE WRK-SEARCH-FOUND-IX     TO   RLCCFG-IX-UNIT.
065900
066000     MOVE RLCCFG-SYSTEM-COL(1:20) TO   WRK-SEARCH-NAME.
066100     PERFORM 2310-FIND-COLUMN-INDEX.
066200     MOVE WRK-SEARCH-FOUND-IX     TO   RLCCFG-IX-SYSTEM.
066300*----------------------------------------------------------------*
066400 2300-99-EXIT.                   EXIT.
066500*----------------------------------------------------------------*
066600*----------------------------------------------------------------*
066700 2310-FIND-COLUMN-INDEX           SECTION.
066800*----------------------------------------------------------------*
066900     MOVE ZEROS                   TO   WRK-SEARCH-FOUND-IX.
067000
067100     IF WRK-SEARCH-NAME           NOT EQUAL SPACES
067200        PERFORM 2311-TEST-ONE-HEADER-COL
067300           VARYING WRK-SEARCH-IX FROM 1 BY 1
067400           UNTIL WRK-SEARCH-IX GREATER WRK-HDR-COL-COUNT
067500              OR WRK-SEARCH-FOUND-IX NOT EQUAL ZEROS
067600     END-IF.
067700*----------------------------------------------------------------*
067800 2310-99-EXIT.                   EXIT.
067900*----------------------------------------------------------------*
068000*----------------------------------------------------------------*
068100 2311-TEST-ONE-HEADER-COL         SECTION.
068200*----------------------------------------------------------------*
068300     IF RLC-HDR-COL(WRK-SEARCH-IX) EQUAL WRK-SEARCH-NAME
068400        MOVE WRK-SEARCH-IX        TO   WRK-SEARCH-FOUND-IX
068500     END-IF.
068600*----------------------------------------------------------------*
068700 2311-99-EXIT.                   EXIT.
068800*----------------------------------------------------------------*
068900*----------------------------------------------------------------*
069000 2600-WRITE-HEADER-ROW            SECTION.
069100*----------------------------------------------------------------*
069200     MOVE 'WRITING HEADER RLCSAIDD' TO WRK-ERROR-MSG.
069300
069400     MOVE SPACES                  TO   WRK-OUTPUT-LINE.
069500     STRING 'meter_id'            DELIMITED BY SIZE
069600            ','                   DELIMITED BY SIZE
069700            'customer_id'         DELIMITED BY SIZE
069800            ','                   DELIMITED BY SIZE
069900            'reading_value'       DELIMITED BY SIZE
070000            ','                   DELIMITED BY SIZE
070100            'reading_date'        DELIMITED BY SIZE
070200            ','                   DELIMITED BY SIZE
070300            'unit'                DELIMITED BY SIZE
070400            ','                   DELIMITED BY SIZE
070500            'source_system'       DELIMITED BY SIZE
070600                                  INTO WRK-OUTPUT-LINE.
070700
070800     MOVE WRK-OUTPUT-LINE         TO   FD-REG-RLCSAIDD.
070900     WRITE FD-REG-RLCSAIDD.
071000
071100     PERFORM 8300-TEST-FS-RLCSAIDD.
071200*----------------------------------------------------------------*
071300 2600-99-EXIT.                   EXIT.
071400*----------------------------------------------------------------*
071500*----------------------------------------------------------------*
071600 2650-WRITE-DATA-ROW              SECTION.
071700*----------------------------------------------------------------*
071800     MOVE 'WRITING FILE RLCSAIDD' TO   WRK-ERROR-MSG.
071900
072000     MOVE SPACES                  TO   WRK-OUTPUT-LINE.
072100     STRING RLCUNI-METER-ID       OF LK-NORM-RECORD
072200                                  DELIMITED BY SPACE
072300            ','                   DELIMITED BY SIZE
072400            RLCUNI-CUSTOMER-ID    OF LK-NORM-RECORD
072500                                  DELIMITED BY SPACE
072600            ','                   DELIMITED BY SIZE
072700            RLCUNI-READING-VALUE  OF LK-NORM-RECORD
072800                                  DELIMITED BY SPACE
072900            ','                   DELIMITED BY SIZE
073000            RLCUNI-READING-DATE   OF LK-NORM-RECORD
073100                                  DELIMITED BY SPACE
073200            ','                   DELIMITED BY SIZE
073300            RLCUNI-UNIT           OF LK-NORM-RECORD
073400                                  DELIMITED BY SPACE
073500            ','                   DELIMITED BY SIZE
073600            RLCUNI-SOURCE-SYSTEM  OF LK-NORM-RECORD
073700                                  DELIMITED BY SPACE
073800                                  INTO WRK-OUTPUT-LINE.
073900
074000     MOVE WRK-OUTPUT-LINE         TO   FD-REG-RLCSAIDD.
074100     WRITE FD-REG-RLCSAIDD.
074200
074300     PERFORM 8300-TEST-FS-RLCSAIDD.
074400*----------------------------------------------------------------*
074500 2650-99-EXIT.                   EXIT.
074600*----------------------------------------------------------------*
074700*----------------------------------------------------------------*
074800 3000-FINALIZE                   SECTION.
074900*----------------------------------------------------------------*
075000     CLOSE RLC-CFG-FILE
075100           RLC-ENT-FILE
075200           RLC-SAI-FILE.
075300
075400     MOVE WRK-IMPORTED-COUNTER    TO   WRK-COUNT-EDIT-NUM.
075500     MOVE WRK-COUNT-EDIT-TEXT     TO   WRK-TRIM-SOURCE.
075600     PERFORM 5000-TRIM-ONE-FIELD.
075700     MOVE WRK-TRIM-RESULT         TO   WRK-IMPORTED-TEXT.
075800
075900     MOVE WRK-TOTAL-COUNTER       TO   WRK-COUNT-EDIT-NUM.
076000     MOVE WRK-COUNT-EDIT-TEXT     TO   WRK-TRIM-SOURCE.
076100     PERFORM 5000-TRIM-ONE-FIELD.
076200
076300*    BOTH COUNTS ARE STRUCK INTO WRK-COMPLETION-LINE IN ONE
076400*    STATEMENT SO THE RECEIVING FIELD IS NEVER RE-READ AS A
076500*    SENDING FIELD FOR ITS OWN CONTENT.
076600     STRING 'Import termine: '    DELIMITED BY SIZE
076700            WRK-IMPORTED-TEXT     DELIMITED BY SPACE
076800            '/'                   DELIMITED BY SIZE
076900            WRK-TRIM-RESULT       DELIMITED BY SPACE
077000            ' releves'            DELIMITED BY SIZE
077100                                  INTO WRK-COMPLETION-LINE.
077200
077300     DISPLAY WRK-COMPLETION-LINE.
077400     STOP RUN.
077500*----------------------------------------------------------------*
077600 3000-99-EXIT.                   EXIT.
077700*----------------------------------------------------------------*
077800*----------------------------------------------------------------*
077900 5000-TRIM-ONE-FIELD              SECTION.
078000*----------------------------------------------------------------*
078100*    LEFT-TRIM ONLY - THE CALLER ALREADY KNOWS THE SOURCE IS A
078200*    ZERO-SUPPRESSED NUMERIC-EDIT FIELD WITH NO EMBEDDED SPACES,
078300*    SO THE TRAILING END NEVER MOVES OFF COLUMN 5.
078400     MOVE SPACES                  TO   WRK-TRIM-RESULT.
078500
078600     PERFORM 5010-TEST-TRIM-START
078700        VARYING WRK-TRIM-START FROM 1 BY 1
078800        UNTIL WRK-TRIM-START GREATER 5
078900           OR WRK-TRIM-SOURCE(WRK-TRIM-START:1) NOT EQUAL SPACE.
079000
079100     IF WRK-TRIM-START LESS OR EQUAL 5
079200        COMPUTE WRK-TRIM-LEN = 5 - WRK-TRIM-START + 1
079300        MOVE WRK-TRIM-SOURCE(WRK-TRIM-START:WRK-TRIM-LEN)
079400                                  TO   WRK-TRIM-RESULT
079500     END-IF.
079600*----------------------------------------------------------------*
079700 5000-99-EXIT.                   EXIT.
079800*----------------------------------------------------------------*
079900*----------------------------------------------------------------*
080000 5010-TEST-TRIM-START             SECTION.
080100*    NO STATEMENTS - THE VARYING CLAUSE'S UNTIL TEST DOES ALL
080200*    THE WORK, THE SAME IDIOM RLCM0002 USES.
080300*----------------------------------------------------------------*
080400 5010-99-EXIT.                   EXIT.
080500*----------------------------------------------------------------*
080600*----------------------------------------------------------------*
080700 8100-TEST-FS-RLCFGDD             SECTION.
080800*----------------------------------------------------------------*
080900     IF WRK-FS-RLCFGDD            NOT EQUAL ZEROS AND 10
081000        MOVE WRK-FS-RLCFGDD       TO   WRK-ERROR-CODE
081100        PERFORM 9999-CALL-ABEND-PGM
081200     END-IF.
081300*----------------------------------------------------------------*
081400 8100-99-EXIT.                   EXIT.
081500*----------------------------------------------------------------*
081600*----------------------------------------------------------------*
081700 8200-TEST-FS-RLCENTDD            SECTION.
081800*----------------------------------------------------------------*
081900     IF WRK-FS-RLCENTDD           NOT EQUAL ZEROS AND 10
082000        MOVE WRK-FS-RLCENTDD      TO   WRK-ERROR-CODE
082100        PERFORM 9999-CALL-ABEND-PGM
082200     END-IF.
082300*----------------------------------------------------------------*
082400 8200-99-EXIT.                   EXIT.
082500*----------------------------------------------------------------*
082600*----------------------------------------------------------------*
082700 8300-TEST-FS-RLCSAIDD            SECTION.
082800*----------------------------------------------------------------*
082900     IF WRK-FS-RLCSAIDD           NOT EQUAL ZEROS
083000        MOVE WRK-FS-RLCSAIDD      TO   WRK-ERROR-CODE
083100        PERFORM 9999-CALL-ABEND-PGM
083200     END-IF.
083300*----------------------------------------------------------------*
083400 8300-99-EXIT.                   EXIT.
083500*----------------------------------------------------------------*
083600*----------------------------------------------------------------*
083700 9000-GET-DATE-TIME              SECTION.
083800*----------------------------------------------------------------*
083900     ACCEPT WRK-SYSTEM-DATE      FROM DATE.
084000     MOVE YY                     TO YYYY-FORMATTED.
084100     MOVE MM                     TO MM-FORMATTED.
084200     MOVE DD                     TO DD-FORMATTED.
084300     ADD  2000                   TO YYYY-FORMATTED.
084400
084500     ACCEPT WRK-SYSTEM-TIME      FROM TIME.
084600     MOVE HOUR                   TO HOUR-FORMATTED.
084700     MOVE MINUTE                 TO MINUTE-FORMATTED.
084800     MOVE SECOND                 TO SECOND-FORMATTED.
084900*----------------------------------------------------------------*
085000 9000-99-EXIT.                   EXIT.
085100*----------------------------------------------------------------*
085200*----------------------------------------------------------------*
085300 9999-CALL-ABEND-PGM             SECTION.
085400*----------------------------------------------------------------*
085500     MOVE WRK-DATE-FORMATTED     TO WRK-ERROR-DATE.
085600     MOVE WRK-TIME-FORMATTED     TO WRK-ERROR-TIME.
085700     CALL WRK-ABEND-PGM          USING WRK-ERROR-LOG.
085800*----------------------------------------------------------------*
085900 9999-99-EXIT.                   EXIT.
086000*----------------------------------------------------------------*
