000100*================================================================*
000200*        I D E N T I F I C A T I O N      D I V I S I O N        *
000300*================================================================*
000400 IDENTIFICATION  DIVISION.
000500 PROGRAM-ID.     ABENDPGM.
000600 AUTHOR.         M ALVES SANTOS.
000700 INSTALLATION.   RELVCPTR BATCH SERVICES.
000800 DATE-WRITTEN.   14/03/1988.
000900 DATE-COMPILED.  WHEN-COMPILED.
001000 SECURITY.       RELVCPTR - INTERNAL USE ONLY.
001100*----------------------------------------------------------------*
001200*                 M ALVES SANTOS COBOL DEVELOPER                 *
001300*----------------------------------------------------------------*
001400*    PROGRAM-ID..: ABENDPGM.                                     *
001500*    ANALYST.....: M ALVES SANTOS                                *
001600*    PROGRAMMER..: M ALVES SANTOS                                *
001700*    DATE........: 14/03/1988                                    *
001800*----------------------------------------------------------------*
001900*    PROJECT.....: RELEVE COMPTEUR UNIVERSAL IMPORT - RELVCPTR   *
002000*----------------------------------------------------------------*
002100*    GOAL........: ABNORMAL END SUBPROGRAM - RECEIVES A          *
002200*                  DIAGNOSTIC FROM THE CALLING PROGRAM, PRINTS   *
002300*                  IT AND STOPS THE RUN.                         *
002400*----------------------------------------------------------------*
002500*    FILES.......:  DDNAME          LRECL       INCLUDE/BOOK     *
002600*                   NONE.                                        *
002700*----------------------------------------------------------------*
002800*    TABLE DB2...:  NONE.                                        *
002900*----------------------------------------------------------------*
003000*    CHANGE LOG..:                                                CHGLOG01
003100*    DATE       BY             TKT/REQ    DESCRIPTION             CHGLOG02
003200*    ---------- -------------- ---------- ------------------------CHGLOG03
003300*    14/03/1988 MAS            RLC-0001   ORIGINAL PROGRAM -      CHGLOG04
003400*                                         GENERIC ABEND TRAP      CHGLOG05
003500*                                         LIFTED FROM METRIX SHOP CHGLOG06
003600*                                         STANDARD.               CHGLOG07
003700*    22/09/1988 MAS            RLC-0004   WIDENED                 CHGLOG08
003800*                                         ERROR-MSG/ERROR-CODE SO CHGLOG09
003900*                                         A FULL RELEVE           CHGLOG10
004000*                                         FIELD/VALUE DIAGNOSTIC  CHGLOG11
004100*                                         FITS ON ONE LINE.       CHGLOG12
004200*    03/11/1991 JCF            RLC-0019   ADDED WRK-ERROR-SEVERITYCHGLOG13
004300*                                         SO CALLERS CAN FLAG A   CHGLOG14
004400*                                         REJECT VS A TRUE ABEND  CHGLOG15
004500*                                         IN THE BANNER.          CHGLOG16
004600*    17/01/1994 JCF            RLC-0031   DISPLAY NOW SHOWS THE   CHGLOG17
004700*                                         CALLING DDNAME WHEN THE CHGLOG18
004800*                                         CALLER SUPPLIES ONE.    CHGLOG19
004900*    29/12/1998 RQV            RLC-0044   Y2K - WRK-ERROR-DATE    CHGLOG20
005000*                                         CARRIES A FULL 4-DIGIT  CHGLOG21
005100*                                         YEAR FROM THE CALLER, NOCHGLOG22
005200*                                         CENTURY WINDOWING LOGIC CHGLOG23
005300*                                         LIVES IN THIS MODULE.   CHGLOG24
005400*    11/05/2001 RQV            RLC-0057   TRAILING BANNER LINE    CHGLOG25
005500*                                         ADDED SO OPERATORS SEE  CHGLOG26
005600*                                         THE ABEND CAME FROM THE CHGLOG27
005700*                                         IMPORT STREAM, NOT THE  CHGLOG28
005800*                                         OLD METRIX JOBS.        CHGLOG29
005900*----------------------------------------------------------------*
006000*================================================================*
006100*           E N V I R O N M E N T      D I V I S I O N           *
006200*================================================================*
006300 ENVIRONMENT DIVISION.
006400 CONFIGURATION SECTION.
006500 SPECIAL-NAMES.
006600
006700 INPUT-OUTPUT SECTION.
006800 FILE-CONTROL.
006900
007000*================================================================*
007100*                  D A T A      D I V I S I O N                  *
007200*================================================================*
007300 DATA DIVISION.
007400 FILE SECTION.
007500*
007600*-----------------------------------------------------------------*
007700*                  WORKING-STORAGE SECTION                        *
007800*-----------------------------------------------------------------*
007900 WORKING-STORAGE SECTION.
008000
008100 77 WRK-CALL-COUNT                          PIC 9(04) COMP
008200                                                     VALUE ZEROS .
008300
008400*REPORT-BANNER WORK AREA - THREE ALTERNATE VIEWS SO THE OPERATOR
008500*BANNER CAN BE RE-STRUCK AT HALF OR QUARTER WIDTH WHEN A SHORTER
008600*CONSOLE DEVICE PICKS UP THE JOB LOG:
008700 01 WRK-BANNER-LINE-A.
008800    03 FILLER                              PIC X(34) VALUE
008900       '**********************************'.
009000 01 WRK-BANNER-LINE-B REDEFINES WRK-BANNER-LINE-A.
009100    03 WRK-BANNER-STARS                    PIC X(34).
009200 01 WRK-BANNER-LINE-C REDEFINES WRK-BANNER-LINE-A.
009300    03 WRK-BANNER-HALF-1                   PIC X(17).
009400    03 WRK-BANNER-HALF-2                   PIC X(17).
009500 01 WRK-BANNER-LINE-D REDEFINES WRK-BANNER-LINE-A.
009600    03 WRK-BANNER-QTR-1                    PIC X(08).
009700    03 WRK-BANNER-QTR-2                    PIC X(08).
009800    03 WRK-BANNER-QTR-3                    PIC X(09).
009900    03 WRK-BANNER-QTR-4                    PIC X(09).
010000
010100 01 WRK-DUMMY-AREA.
010200    03 FILLER                              PIC X(01) VALUE SPACES.
010300
010400*-----------------------------------------------------------------*
010500*                      LINKAGE SECTION                            *
010600*-----------------------------------------------------------------*
010700 LINKAGE SECTION.
010800 01 WRK-ERROR-LOG.
010900    03 WRK-PROGRAM                         PIC X(08).
011000    03 WRK-ERROR-DDNAME                    PIC X(08).
011100    03 WRK-ERROR-SEVERITY                  PIC X(01).
011200       88 WRK-SEVERITY-ABEND                VALUE 'A'.
011300       88 WRK-SEVERITY-REJECT               VALUE 'R'.
011400    03 WRK-ERROR-MSG                       PIC X(60).
011500    03 WRK-ERROR-CODE                      PIC X(60).
011600    03 WRK-ERROR-DATE                      PIC X(10).
011700    03 WRK-ERROR-TIME                      PIC X(08).
011800    03 FILLER                              PIC X(05).
011900*================================================================*
012000 PROCEDURE                       DIVISION  USING WRK-ERROR-LOG.
012100*================================================================*
012200*----------------------------------------------------------------*
012300 0000-MAIN-PROCESS               SECTION.
012400*----------------------------------------------------------------*
012500     ADD 1                       TO   WRK-CALL-COUNT.
012600
012700     MOVE WRK-BANNER-LINE-A      TO   WRK-BANNER-LINE-B.
012800
012900     DISPLAY WRK-BANNER-STARS.
013000     DISPLAY '*  RELVCPTR IMPORT STREAM ABEND  *'.
013100     DISPLAY '*!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!*'.
013200     DISPLAY '*DATE: 'WRK-ERROR-DATE'                *'.
013300     DISPLAY '*TIME: 'WRK-ERROR-TIME'                  *'.
013400     DISPLAY '*!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!*'.
013500     DISPLAY '*CALLER PROGRAM.....:'WRK-PROGRAM'    *'.
013600     DISPLAY '*CALLER DDNAME......:'WRK-ERROR-DDNAME'    *'.
013700     DISPLAY '*ERROR CODE:                     *'.
013800     DISPLAY '* 'WRK-ERROR-CODE.
013900     DISPLAY '*ERROR MESSAGE:                  *'.
014000     DISPLAY '* 'WRK-ERROR-MSG.
014100     DISPLAY '**********************************'.
014200     DISPLAY '*  RUN TERMINATED - NO RECORDS FURTHER READ     *'.
014300     DISPLAY '**********************************'.
014400
014500     STOP RUN.
014600*----------------------------------------------------------------*
014700 0000-99-EXIT.                   EXIT.
014800*----------------------------------------------------------------*
