000100*================================================================*
000200*        I D E N T I F I C A T I O N      D I V I S I O N        *
000300*================================================================*
000400 IDENTIFICATION  DIVISION.
000500 PROGRAM-ID.     RLCM0002.
000600 AUTHOR.         M ALVES SANTOS.
000700 INSTALLATION.   RELVCPTR BATCH SERVICES.
000800 DATE-WRITTEN.   22/09/1988.
000900 DATE-COMPILED.  WHEN-COMPILED.
001000 SECURITY.       RELVCPTR - INTERNAL USE ONLY.
001100*----------------------------------------------------------------*
001200*                 M ALVES SANTOS COBOL DEVELOPER                 *
001300*----------------------------------------------------------------*
001400*    PROGRAM-ID..: RLCM0002.                                     *
001500*    ANALYST.....: M ALVES SANTOS                                *
001600*    PROGRAMMER..: M ALVES SANTOS                                *
001700*    DATE........: 22/09/1988                                    *
001800*----------------------------------------------------------------*
001900*    PROJECT.....: RELEVE COMPTEUR UNIVERSAL IMPORT - RELVCPTR   *
002000*----------------------------------------------------------------*
002100*    GOAL........: NORMALIZE ONE RELEVE (METER READING) RECORD.  *
002200*                  CALLED ONCE PER SUPPLIER DATA ROW BY RLCM0001.*
002300*                  SELECTS THE MAPPED FIELDS, TRIMS THEM, CHECKS *
002400*                  THE MANDATORY IDENTIFIERS, VALIDATES AND      *
002500*                  RE-EMITS THE READING VALUE TO 3 DECIMALS,     *
002600*                  VALIDATES AND RE-EMITS THE READING DATE AS    *
002700*                  YYYY-MM-DD, AND DEFAULTS UNIT/SOURCE-SYSTEM.  *
002800*                  RETURNS A REJECT CODE + DIAGNOSTIC RATHER     *
002900*                  THAN ABENDING - RLCM0001 DECIDES WHAT TO DO   *
003000*                  WITH A REJECTED RECORD.                       *
003100*----------------------------------------------------------------*
003200*    FILES.......:  DDNAME          LRECL       INCLUDE/BOOK     *
003300*                   NONE - CALLED SUBPROGRAM, NO OWN FILES.      *
003400*----------------------------------------------------------------*
003500*    TABLE DB2...:  NONE.                                        *
003600*----------------------------------------------------------------*
003700*    CHANGE LOG..:                                                CHGLOG01
003800*    DATE       BY             TKT/REQ    DESCRIPTION             CHGLOG02
003900*    ---------- -------------- ---------- ------------------------CHGLOG03
004000*    22/09/1988 MAS            RLC-0006   ORIGINAL PROGRAM -      CHGLOG04
004100*                                         MANDATORY ID CHECK AND  CHGLOG05
004200*                                         VALUE/DATE VALIDATION   CHGLOG06
004300*                                         ONLY.                   CHGLOG07
004400*    05/06/1990 MAS            RLC-0013   ADDED THE               CHGLOG08
004500*                                         ROUND-4TH-DECIMAL LOGIC CHGLOG09
004600*                                         - PARIS OFFICE FEEDS    CHGLOG10
004700*                                         SUPPLIER READINGS WITH 4CHGLOG11
004800*                                         AND 5 DECIMAL DIGITS.   CHGLOG12
004900*    03/11/1991 JCF            RLC-0020   ADDED DD/MM/YYYY SUPPORTCHGLOG13
005000*                                         - UP TO NOW ONLY        CHGLOG14
005100*                                         YYYY-MM-DD WAS ACCEPTED.CHGLOG15
005200*    17/01/1994 JCF            RLC-0032   LEAP-YEAR CHECK WAS     CHGLOG16
005300*                                         WRONG FOR CENTURY YEARS CHGLOG17
005400*                                         (1900 WAS TREATED AS    CHGLOG18
005500*                                         LEAP) - FIXED WITH THE  CHGLOG19
005600*                                         DIV-BY-100/DIV-BY-400   CHGLOG20
005700*                                         TEST.                   CHGLOG21
005800*    29/12/1998 RQV            RLC-0045   Y2K - WRK-DATE-YYYY IS ACHGLOG22
005900*                                         FULL 4-DIGIT WORKING    CHGLOG23
006000*                                         FIELD, NO 2-DIGIT YEAR  CHGLOG24
006100*                                         IS CARRIED PAST THIS    CHGLOG25
006200*                                         POINT.                  CHGLOG26
006300*    11/05/2001 RQV            RLC-0058   TRIM NOW HANDLES A FIELDCHGLOG27
006400*                                         OF ALL SPACES WITHOUT   CHGLOG28
006500*                                         FALLING THROUGH THE     CHGLOG29
006600*                                         FIND-LAST-CHAR LOOP     CHGLOG30
006700*                                         (WOULD GIVE A NEGATIVE  CHGLOG31
006800*                                         LENGTH BEFORE THIS FIX).CHGLOG32
006900*----------------------------------------------------------------*
007000*================================================================*
007100*           E N V I R O N M E N T      D I V I S I O N           *
007200*================================================================*
007300 ENVIRONMENT DIVISION.
007400 CONFIGURATION SECTION.
007500 SPECIAL-NAMES.
007600
007700 INPUT-OUTPUT SECTION.
007800 FILE-CONTROL.
007900
008000*================================================================*
008100*                  D A T A      D I V I S I O N                  *
008200*================================================================*
008300 DATA DIVISION.
008400 FILE SECTION.
008500*
008600*-----------------------------------------------------------------*
008700*                  WORKING-STORAGE SECTION                        *
008800*-----------------------------------------------------------------*
008900 WORKING-STORAGE SECTION.
009000
009100*SELECTED-FIELD WORK AREA - THE SIX RAW VALUES AFTER FIELD
009200*SELECTION, BEFORE TRIM AND BEFORE VALIDATION:
009300 01 WRK-SELECTED-FIELDS.
009400    03 WRK-SEL-METER-ID                    PIC X(30).
009500    03 WRK-SEL-CUSTOMER-ID                 PIC X(30).
009600    03 WRK-SEL-VALUE                       PIC X(30).
009700    03 WRK-SEL-DATE                        PIC X(30).
009800    03 WRK-SEL-UNIT                        PIC X(30).
009900    03 WRK-SEL-SYSTEM                      PIC X(30).
010000    03 FILLER                              PIC X(10).
010100
010200*GENERIC TRIM WORK AREA - 5000-TRIM-ONE-FIELD OPERATES ON THIS
010300*PAIR SO EVERY CALLER JUST LOADS WRK-TRIM-SOURCE AND COLLECTS
010400*WRK-TRIM-RESULT:
010500 01 WRK-TRIM-SOURCE                        PIC X(30).
010600 01 WRK-TRIM-RESULT                        PIC X(30).
010700 77 WRK-TRIM-START                         PIC 9(02) COMP
010800                                                    VALUE ZEROS .
010900 77 WRK-TRIM-END                           PIC 9(02) COMP
011000                                                    VALUE ZEROS .
011100 77 WRK-TRIM-LEN                           PIC 9(02) COMP
011200                                                    VALUE ZEROS .
011300
011400*READING-VALUE EDIT WORK AREA:
011500 77 WRK-VALUE-LEN                          PIC 9(02) COMP
011600                                                    VALUE ZEROS .
011700 77 WRK-VALUE-IX                           PIC 9(02) COMP
011800                                                    VALUE ZEROS .
011900 01 WRK-VALUE-ONE-CHAR                     PIC X(01).
012000 01 WRK-VALUE-DIGIT                        PIC 9(01).
012100 77 WRK-VALUE-INT-ACCUM                    PIC 9(09) COMP
012200                                                    VALUE ZEROS .
012300 77 WRK-VALUE-DEC-ACCUM                    PIC 9(09) COMP
012400                                                    VALUE ZEROS .
012500 77 WRK-VALUE-DEC-FINAL                    PIC 9(03) COMP
012600                                                    VALUE ZEROS .
012700 77 WRK-VALUE-INT-COUNT                    PIC 9(02) COMP
012800                                                    VALUE ZEROS .
012900 77 WRK-VALUE-DEC-COUNT                    PIC 9(02) COMP
013000                                                    VALUE ZEROS .
013100 01 WRK-VALUE-NEGATIVE                     PIC X(01) VALUE 'N'.
013200    88 WRK-VALUE-IS-NEG                     VALUE 'Y'.
013300 01 WRK-VALUE-DOT-SEEN                     PIC X(01) VALUE 'N'.
013400    88 WRK-VALUE-DOT-ALREADY-SEEN            VALUE 'Y'.
013500 01 WRK-VALUE-ANY-DIGIT                    PIC X(01) VALUE 'N'.
013600    88 WRK-VALUE-SAW-A-DIGIT                 VALUE 'Y'.
013700 01 WRK-VALUE-BAD                          PIC X(01) VALUE 'N'.
013800    88 WRK-VALUE-IS-BAD                      VALUE 'Y'.
013900
014000*WORKING NUMERIC-EDIT VIEW OF THE ACCEPTED INTEGER PART - USED
014100*ONLY TO SUPPRESS LEADING ZEROS BEFORE THE OUTPUT VALUE IS BUILT.
014200*THREE ALTERNATE VIEWS ARE KEPT OF THE SAME PRINT-EDIT AREA -
014300*THE UNEDITED, THE ZERO-SUPPRESSED AND THE PLAIN TEXT FORM - SO
014400*THE STRING STATEMENT BELOW HAS A CLEAN X-CLASS SOURCE:
014500 01 WRK-VALUE-EDIT-AREA.
014600    03 WRK-VALUE-EDIT-INT                  PIC ZZZZZZZZ9.
014700 01 WRK-VALUE-EDIT-NUM REDEFINES WRK-VALUE-EDIT-AREA
014800                                            PIC 9(09).
014900 01 WRK-VALUE-EDIT-TEXT REDEFINES WRK-VALUE-EDIT-AREA
015000                                            PIC X(09).
015100 01 WRK-VALUE-DISPLAY-DEC                  PIC 9(03) VALUE ZEROS.
015200
015300*READING-DATE EDIT WORK AREA - THE RAW 10-BYTE FIELD IS VIEWED
015400*TWO WAYS DEPENDING ON THE CONFIGURED DATE-FORMAT ENTRY:
015500 01 WRK-RAW-DATE-TEXT                      PIC X(10).
015600 01 WRK-RAW-DATE-ISO REDEFINES WRK-RAW-DATE-TEXT.
015700    03 WRI-YYYY                            PIC 9(04).
015800    03 FILLER                              PIC X(01).
015900    03 WRI-MM                              PIC 9(02).
016000    03 FILLER                              PIC X(01).
016100    03 WRI-DD                              PIC 9(02).
016200 01 WRK-RAW-DATE-EUR REDEFINES WRK-RAW-DATE-TEXT.
016300    03 WRE-DD                              PIC 9(02).
016400    03 FILLER                              PIC X(01).
016500    03 WRE-MM                              PIC 9(02).
016600    03 FILLER                              PIC X(01).
016700    03 WRE-YYYY                            PIC 9(04).
016800
016900*COMMON (FORMAT-INDEPENDENT) DATE PARTS ONCE RESOLVED:
017000 77 WRK-DATE-YYYY                          PIC 9(04) COMP
017100                                                    VALUE ZEROS .
017200 77 WRK-DATE-MM                            PIC 9(02) COMP
017300                                                    VALUE ZEROS .
017400 77 WRK-DATE-DD                            PIC 9(02) COMP
017500                                                    VALUE ZEROS .
017600 77 WRK-MAX-DAY                            PIC 9(02) COMP
017700                                                    VALUE ZEROS .
017800 01 WRK-DATE-BAD                           PIC X(01) VALUE 'N'.
017900    88 WRK-DATE-IS-BAD                      VALUE 'Y'.
018000 01 WRK-YEAR-LEAP                          PIC X(01) VALUE 'N'.
018100    88 WRK-YEAR-IS-LEAP                     VALUE 'Y'.
018200 77 WRK-DIV-QUOTIENT                       PIC 9(06) COMP
018300                                                    VALUE ZEROS .
018400 77 WRK-REM-4                              PIC 9(02) COMP
018500                                                    VALUE ZEROS .
018600 77 WRK-REM-100                            PIC 9(02) COMP
018700                                                    VALUE ZEROS .
018800 77 WRK-REM-400                            PIC 9(03) COMP
018900                                                    VALUE ZEROS .
019000
019100*DAYS-IN-MONTH LOOKUP - LOADED AS TWELVE FILLERS AND RE-VIEWED
019200*AS AN OCCURS TABLE, THE STANDARD WAY TO PRIME A SMALL CONSTANT
019300*TABLE ON THIS SHOP'S COMPILER:
019400 01 WRK-DAYS-TABLE-VALUES.
019500    03 FILLER                              PIC 9(02) VALUE 31.
019600    03 FILLER                              PIC 9(02) VALUE 28.
019700    03 FILLER                              PIC 9(02) VALUE 31.
019800    03 FILLER                              PIC 9(02) VALUE 30.
019900    03 FILLER                              PIC 9(02) VALUE 31.
020000    03 FILLER                              PIC 9(02) VALUE 30.
020100    03 FILLER                              PIC 9(02) VALUE 31.
020200    03 FILLER                              PIC 9(02) VALUE 31.
020300    03 FILLER                              PIC 9(02) VALUE 30.
020400    03 FILLER                              PIC 9(02) VALUE 31.
020500    03 FILLER                              PIC 9(02) VALUE 30.
020600    03 FILLER                              PIC 9(02) VALUE 31.
020700 01 WRK-DAYS-TABLE REDEFINES WRK-DAYS-TABLE-VALUES.
020800    03 WRK-DAYS-IN-MONTH                   PIC 9(02)
020900                                            OCCURS 12 TIMES.
021000
021100*OUTPUT-DATE BUILD AREA:
021200 01 WRK-ISO-OUT.
021300    03 WRK-ISO-OUT-YYYY                    PIC 9(04).
021400    03 FILLER                              PIC X(01) VALUE '-'.
021500    03 WRK-ISO-OUT-MM                      PIC 9(02).
021600    03 FILLER                              PIC X(01) VALUE '-'.
021700    03 WRK-ISO-OUT-DD                      PIC 9(02).
021800
021900*-----------------------------------------------------------------*
022000*                      LINKAGE SECTION                            *
022100*-----------------------------------------------------------------*
022200 LINKAGE SECTION.
022300 01 LK-NORM-PARM.
022400    03 LK-RAW-METER-ID                     PIC X(30).
022500    03 LK-RAW-CUSTOMER-ID                  PIC X(30).
022600    03 LK-RAW-VALUE                        PIC X(30).
022700    03 LK-RAW-DATE                         PIC X(30).
022800    03 LK-UNIT-PRESENT                     PIC X(01).
022900       88 LK-UNIT-IS-PRESENT                VALUE 'Y'.
023000    03 LK-RAW-UNIT                         PIC X(30).
023100    03 LK-SYSTEM-PRESENT                   PIC X(01).
023200       88 LK-SYSTEM-IS-PRESENT              VALUE 'Y'.
023300    03 LK-RAW-SYSTEM                       PIC X(30).
023400    03 LK-DATE-FORMAT                      PIC X(10).
023500       88 LK-DATE-FORMAT-ISO                 VALUE 'YYYY-MM-DD'.
023600       88 LK-DATE-FORMAT-EUR                 VALUE 'DD/MM/YYYY'.
023700    03 LK-SOURCE-DEFAULT                   PIC X(20).
023800    03 LK-NORM-RECORD.
023900       COPY 'RLCUNI01'.
024000    03 LK-RETURN-CODE                      PIC 9(02) COMP.
024100       88 LK-NORM-OK                        VALUE 0.
024200       88 LK-NORM-REJECTED                  VALUE 1.
024300    03 LK-DIAG-MESSAGE                     PIC X(60).
024400    03 FILLER                              PIC X(10).
024500*================================================================*
024600 PROCEDURE                       DIVISION  USING LK-NORM-PARM.
024700*================================================================*
024800*----------------------------------------------------------------*
024900 0000-MAIN-PROCESS               SECTION.
025000*----------------------------------------------------------------*
025100     PERFORM 1000-INITIALIZE.
025200
025300     PERFORM 2000-NORMALIZE.
025400*----------------------------------------------------------------*
025500 0000-99-EXIT.                   EXIT.
025600*----------------------------------------------------------------*
025700*----------------------------------------------------------------*
025800 1000-INITIALIZE                 SECTION.
025900*----------------------------------------------------------------*
026000     MOVE 0                      TO   LK-RETURN-CODE.
026100     MOVE SPACES                 TO   LK-DIAG-MESSAGE.
026200     INITIALIZE LK-NORM-RECORD.
026300*----------------------------------------------------------------*
026400 1000-99-EXIT.                   EXIT.
026500*----------------------------------------------------------------*
026600*----------------------------------------------------------------*
026700 2000-NORMALIZE                  SECTION.
026800*----------------------------------------------------------------*
026900*    RULE 1 (FIELD SELECTION) AND RULE 2 (TRIMMING):
027000     PERFORM 2100-SELECT-FIELDS.
027100     PERFORM 2200-TRIM-FIELDS.
027200
027300*    RULE 3 (MANDATORY METER_ID/CUSTOMER_ID):
027400     PERFORM 2300-VALIDATE-MANDATORY.
027500
027600*    RULE 4 (READING VALUE) - ONLY ATTEMPTED WHEN STILL OK:
027700     IF LK-NORM-OK
027800        PERFORM 2400-VALIDATE-VALUE
027900     END-IF.
028000
028100*    RULE 5 (READING DATE) - ONLY ATTEMPTED WHEN STILL OK:
028200     IF LK-NORM-OK
028300        PERFORM 2500-VALIDATE-DATE
028400     END-IF.
028500
028600*    RULE 6/7 (UNIT AND SOURCE-SYSTEM DEFAULTS) AND THE
028700*    IDENTIFIER COPY-OUT - ONLY WHEN THE RECORD IS ACCEPTED:
028800     IF LK-NORM-OK
028900        PERFORM 2600-DEFAULT-UNIT-SYSTEM
029000        PERFORM 2700-BUILD-NORMALIZED-RECORD
029100     END-IF.
029200*----------------------------------------------------------------*
029300 2000-99-EXIT.                   EXIT.
029400*----------------------------------------------------------------*
029500*----------------------------------------------------------------*
029600 2100-SELECT-FIELDS               SECTION.
029700*----------------------------------------------------------------*
029800*    THE FOUR MANDATORY-COLUMN FIELDS ARE ALWAYS SELECTED BY
029900*    RLCM0001 BEFORE THE CALL.  THE TWO OPTIONAL COLUMNS (UNIT,
030000*    SOURCE_SYSTEM) ARRIVE WITH A PRESENCE FLAG - WHEN THE
030100*    MAPPING NAMED NO COLUMN FOR THEM THE FIELD IS TREATED AS
030200*    ABSENT FROM INPUT, NOT AS A BLANK VALUE.
030300     MOVE LK-RAW-METER-ID        TO   WRK-SEL-METER-ID.
030400     MOVE LK-RAW-CUSTOMER-ID     TO   WRK-SEL-CUSTOMER-ID.
030500     MOVE LK-RAW-VALUE           TO   WRK-SEL-VALUE.
030600     MOVE LK-RAW-DATE            TO   WRK-SEL-DATE.
030700
030800     IF LK-UNIT-IS-PRESENT
030900        MOVE LK-RAW-UNIT         TO   WRK-SEL-UNIT
031000     ELSE
031100        MOVE SPACES              TO   WRK-SEL-UNIT
031200     END-IF.
031300
031400     IF LK-SYSTEM-IS-PRESENT
031500        MOVE LK-RAW-SYSTEM       TO   WRK-SEL-SYSTEM
031600     ELSE
031700        MOVE SPACES              TO   WRK-SEL-SYSTEM
031800     END-IF.
031900*----------------------------------------------------------------*
032000 2100-99-EXIT.                   EXIT.
032100*----------------------------------------------------------------*
032200*----------------------------------------------------------------*
032300 2200-TRIM-FIELDS                 SECTION.
032400*----------------------------------------------------------------*
032500     MOVE WRK-SEL-METER-ID       TO   WRK-TRIM-SOURCE.
032600     PERFORM 5000-TRIM-ONE-FIELD.
032700     MOVE WRK-TRIM-RESULT        TO   WRK-SEL-METER-ID.
032800
032900     MOVE WRK-SEL-CUSTOMER-ID    TO   WRK-TRIM-SOURCE.
033000     PERFORM 5000-TRIM-ONE-FIELD.
033100     MOVE WRK-TRIM-RESULT        TO   WRK-SEL-CUSTOMER-ID.
033200
033300     MOVE WRK-SEL-VALUE          TO   WRK-TRIM-SOURCE.
033400     PERFORM 5000-TRIM-ONE-FIELD.
033500     MOVE WRK-TRIM-RESULT        TO   WRK-SEL-VALUE.
033600
033700     MOVE WRK-SEL-DATE           TO   WRK-TRIM-SOURCE.
033800     PERFORM 5000-TRIM-ONE-FIELD.
033900     MOVE WRK-TRIM-RESULT        TO   WRK-SEL-DATE.
034000
034100     IF LK-UNIT-IS-PRESENT
034200        MOVE WRK-SEL-UNIT        TO   WRK-TRIM-SOURCE
034300        PERFORM 5000-TRIM-ONE-FIELD
034400        MOVE WRK-TRIM-RESULT     TO   WRK-SEL-UNIT
034500     END-IF.
034600
034700     IF LK-SYSTEM-IS-PRESENT
034800        MOVE WRK-SEL-SYSTEM      TO   WRK-TRIM-SOURCE
034900        PERFORM 5000-TRIM-ONE-FIELD
035000        MOVE WRK-TRIM-RESULT     TO   WRK-SEL-SYSTEM
035100     END-IF.
035200*----------------------------------------------------------------*
035300 2200-99-EXIT.                   EXIT.
035400*----------------------------------------------------------------*
035500*----------------------------------------------------------------*
035600 2300-VALIDATE-MANDATORY          SECTION.
035700*----------------------------------------------------------------*
035800     IF WRK-SEL-METER-ID EQUAL SPACES
035900        OR WRK-SEL-CUSTOMER-ID EQUAL SPACES
036000        MOVE 1                   TO   LK-RETURN-CODE
036100        MOVE 'meter_id/customer_id vide'
036200                                 TO   LK-DIAG-MESSAGE
036300     END-IF.
036400*----------------------------------------------------------------*
036500 2300-99-EXIT.                   EXIT.
036600*----------------------------------------------------------------*
036700*----------------------------------------------------------------*
036800 2400-VALIDATE-VALUE              SECTION.
036900*----------------------------------------------------------------*
037000*    A LEGAL READING VALUE IS AN OPTIONAL LEADING SIGN, ONE OR
037100*    MORE DIGITS, AND AT MOST ONE DECIMAL POINT FOLLOWED BY MORE
037200*    DIGITS - EXACTLY WHAT THE 2410 SCAN PARAGRAPH CHECKS ONE
037300*    CHARACTER AT A TIME.
037400     MOVE 'N'                    TO   WRK-VALUE-NEGATIVE.
037500     MOVE 'N'                    TO   WRK-VALUE-DOT-SEEN.
037600     MOVE 'N'                    TO   WRK-VALUE-ANY-DIGIT.
037700     MOVE 'N'                    TO   WRK-VALUE-BAD.
037800     MOVE ZEROS                  TO   WRK-VALUE-INT-ACCUM
037900                                       WRK-VALUE-DEC-ACCUM
038000                                       WRK-VALUE-INT-COUNT
038100                                       WRK-VALUE-DEC-COUNT.
038200
038300     PERFORM 5030-LENGTH-OF-VALUE.
038400
038500     IF WRK-VALUE-LEN EQUAL ZEROS
038600        MOVE 'Y'                 TO   WRK-VALUE-BAD
038700     ELSE
038800        PERFORM 2410-EDIT-ONE-VALUE-CHAR
038900           VARYING WRK-VALUE-IX FROM 1 BY 1
039000           UNTIL WRK-VALUE-IX GREATER WRK-VALUE-LEN
039100     END-IF.
039200
039300     IF NOT WRK-VALUE-SAW-A-DIGIT
039400        MOVE 'Y'                 TO   WRK-VALUE-BAD
039500     END-IF.
039600
039700     IF WRK-VALUE-INT-COUNT GREATER 9
039800        MOVE 'Y'                 TO   WRK-VALUE-BAD
039900     END-IF.
040000
040100     IF WRK-VALUE-IS-BAD
040200        MOVE 1                   TO   LK-RETURN-CODE
040300        STRING 'reading_value invalide: '  DELIMITED BY SIZE
040400               WRK-SEL-VALUE                DELIMITED BY SPACE
040500                                 INTO   LK-DIAG-MESSAGE
040600     ELSE
040700        PERFORM 2420-ROUND-DECIMAL-PART
040800        PERFORM 2430-EDIT-VALUE-TEXT
040900     END-IF.
041000*----------------------------------------------------------------*
041100 2400-99-EXIT.                   EXIT.
041200*----------------------------------------------------------------*
041300*----------------------------------------------------------------*
041400 2410-EDIT-ONE-VALUE-CHAR         SECTION.
041500*----------------------------------------------------------------*
041600     MOVE WRK-SEL-VALUE(WRK-VALUE-IX:1)
041700                                 TO   WRK-VALUE-ONE-CHAR.
041800
041900     EVALUATE TRUE
042000        WHEN WRK-VALUE-IX EQUAL 1
042100             AND (WRK-VALUE-ONE-CHAR EQUAL '+'
042200               OR WRK-VALUE-ONE-CHAR EQUAL '-')
042300             IF WRK-VALUE-ONE-CHAR EQUAL '-'
042400                MOVE 'Y'         TO   WRK-VALUE-NEGATIVE
042500             END-IF
042600
042700        WHEN WRK-VALUE-ONE-CHAR EQUAL '.'
042800             IF WRK-VALUE-DOT-ALREADY-SEEN
042900                MOVE 'Y'         TO   WRK-VALUE-BAD
043000             ELSE
043100                MOVE 'Y'         TO   WRK-VALUE-DOT-SEEN
043200             END-IF
043300
043400        WHEN WRK-VALUE-ONE-CHAR GREATER OR EQUAL '0'
043500             AND WRK-VALUE-ONE-CHAR LESS OR EQUAL '9'
043600             MOVE 'Y'            TO   WRK-VALUE-ANY-DIGIT
043700             MOVE WRK-VALUE-ONE-CHAR
043800                                 TO   WRK-VALUE-DIGIT
043900             IF WRK-VALUE-DOT-ALREADY-SEEN
044000                COMPUTE WRK-VALUE-DEC-ACCUM =
044100                        WRK-VALUE-DEC-ACCUM * 10
044200                        + WRK-VALUE-DIGIT
044300                ADD 1            TO   WRK-VALUE-DEC-COUNT
044400             ELSE
044500                COMPUTE WRK-VALUE-INT-ACCUM =
044600                        WRK-VALUE-INT-ACCUM * 10
044700                        + WRK-VALUE-DIGIT
044800                ADD 1            TO   WRK-VALUE-INT-COUNT
044900             END-IF
045000
045100        WHEN OTHER
045200             MOVE 'Y'            TO   WRK-VALUE-BAD
045300     END-EVALUATE.
045400*----------------------------------------------------------------*
045500 2410-99-EXIT.                   EXIT.
045600*----------------------------------------------------------------*
045700*----------------------------------------------------------------*
045800 2420-ROUND-DECIMAL-PART          SECTION.
045900*----------------------------------------------------------------*
046000*    COMMERCIAL (ROUND-HALF-UP) ROUNDING ON THE 4TH DECIMAL, AS
046100*    AGREED WITH PARIS WHEN THIS PARAGRAPH WAS ADDED - THE
046200*    SOURCE FEEDS THEMSELVES ROUND HALF-TO-EVEN, BUT THIS SHOP
046300*    STANDARDIZED ON THE ROUNDED PHRASE'S ORDINARY BEHAVIOUR.
046400     EVALUATE WRK-VALUE-DEC-COUNT
046500        WHEN 0
046600             MOVE ZEROS          TO   WRK-VALUE-DEC-FINAL
046700        WHEN 1
046800             COMPUTE WRK-VALUE-DEC-FINAL =
046900                     WRK-VALUE-DEC-ACCUM * 100
047000        WHEN 2
047100             COMPUTE WRK-VALUE-DEC-FINAL =
047200                     WRK-VALUE-DEC-ACCUM * 10
047300        WHEN 3
047400             MOVE WRK-VALUE-DEC-ACCUM
047500                                 TO   WRK-VALUE-DEC-FINAL
047600        WHEN 4
047700             COMPUTE WRK-VALUE-DEC-FINAL ROUNDED =
047800                     WRK-VALUE-DEC-ACCUM / 10
047900        WHEN 5
048000             COMPUTE WRK-VALUE-DEC-FINAL ROUNDED =
048100                     WRK-VALUE-DEC-ACCUM / 100
048200        WHEN 6
048300             COMPUTE WRK-VALUE-DEC-FINAL ROUNDED =
048400                     WRK-VALUE-DEC-ACCUM / 1000
048500        WHEN OTHER
048600             COMPUTE WRK-VALUE-DEC-FINAL ROUNDED =
048700                     WRK-VALUE-DEC-ACCUM / 10000
048800     END-EVALUATE.
048900
049000     IF WRK-VALUE-DEC-FINAL GREATER 999
049100        MOVE ZEROS               TO   WRK-VALUE-DEC-FINAL
049200        ADD 1                    TO   WRK-VALUE-INT-ACCUM
049300     END-IF.
049400*----------------------------------------------------------------*
049500 2420-99-EXIT.                   EXIT.
049600*----------------------------------------------------------------*
049700*----------------------------------------------------------------*
049800 2430-EDIT-VALUE-TEXT             SECTION.
049900*----------------------------------------------------------------*
050000*    ZERO-SUPPRESS THE INTEGER PART, THEN LEFT-TRIM IT, THEN
050100*    BUILD 'SIGN + INTEGER + DOT + 3 DECIMALS' WITH STRING:
050200     MOVE WRK-VALUE-INT-ACCUM    TO   WRK-VALUE-EDIT-INT.
050300     MOVE WRK-VALUE-EDIT-TEXT    TO   WRK-TRIM-SOURCE.
050400     PERFORM 5000-TRIM-ONE-FIELD.
050500
050600     MOVE WRK-VALUE-DEC-FINAL    TO   WRK-VALUE-DISPLAY-DEC.
050700
050800     IF WRK-VALUE-IS-NEG
050900        STRING '-'               DELIMITED BY SIZE
051000               WRK-TRIM-RESULT   DELIMITED BY SPACE
051100               '.'               DELIMITED BY SIZE
051200               WRK-VALUE-DISPLAY-DEC
051300                                 DELIMITED BY SIZE
051400                                 INTO RLCUNI-READING-VALUE
051500                                 OF   LK-NORM-RECORD
051600     ELSE
051700        STRING WRK-TRIM-RESULT   DELIMITED BY SPACE
051800               '.'               DELIMITED BY SIZE
051900               WRK-VALUE-DISPLAY-DEC
052000                                 DELIMITED BY SIZE
052100                                 INTO RLCUNI-READING-VALUE
052200                                 OF   LK-NORM-RECORD
052300     END-IF.
052400*----------------------------------------------------------------*
052500 2430-99-EXIT.                   EXIT.
052600*----------------------------------------------------------------*
052700*----------------------------------------------------------------*
052800 2500-VALIDATE-DATE               SECTION.
052900*----------------------------------------------------------------*
053000*    A LEGAL RAW DATE IS EXACTLY 10 CHARACTERS LONG - CHECK THE
053100*    11TH POSITION IS BLANK AND THE 10TH IS NOT BEFORE LOOKING
053200*    AT THE CONTENT:
053300     MOVE 'N'                    TO   WRK-DATE-BAD.
053400
053500     IF WRK-SEL-DATE(10:1) EQUAL SPACE
053600        OR WRK-SEL-DATE(11:1) NOT EQUAL SPACE
053700        MOVE 'Y'                 TO   WRK-DATE-BAD
053800     ELSE
053900        MOVE WRK-SEL-DATE(1:10)  TO   WRK-RAW-DATE-TEXT
054000        PERFORM 2510-SPLIT-RAW-DATE
054100     END-IF.
054200
054300     IF NOT WRK-DATE-IS-BAD
054400        PERFORM 2550-VALIDATE-CALENDAR-DATE
054500     END-IF.
054600
054700     IF WRK-DATE-IS-BAD
054800        MOVE 1                   TO   LK-RETURN-CODE
054900        STRING 'reading_date invalide: '   DELIMITED BY SIZE
055000               WRK-SEL-DATE                DELIMITED BY SPACE
055100                                 INTO   LK-DIAG-MESSAGE
055200     ELSE
055300        PERFORM 2560-BUILD-ISO-DATE
055400     END-IF.
055500*----------------------------------------------------------------*
055600 2500-99-EXIT.                   EXIT.
055700*----------------------------------------------------------------*
055800*----------------------------------------------------------------*
055900 2510-SPLIT-RAW-DATE              SECTION.
056000*----------------------------------------------------------------*
056100     IF LK-DATE-FORMAT-ISO
056200        IF WRK-RAW-DATE-TEXT(5:1) NOT EQUAL '-'
056300           OR WRK-RAW-DATE-TEXT(8:1) NOT EQUAL '-'
056400           MOVE 'Y'              TO   WRK-DATE-BAD
056500        ELSE
056600           IF WRI-YYYY NOT NUMERIC
056700              OR WRI-MM NOT NUMERIC
056800              OR WRI-DD NOT NUMERIC
056900              MOVE 'Y'           TO   WRK-DATE-BAD
057000           ELSE
057100              MOVE WRI-YYYY      TO   WRK-DATE-YYYY
057200              MOVE WRI-MM        TO   WRK-DATE-MM
057300              MOVE WRI-DD        TO   WRK-DATE-DD
057400           END-IF
057500        END-IF
057600     ELSE
057700        IF WRK-RAW-DATE-TEXT(3:1) NOT EQUAL '/'
057800           OR WRK-RAW-DATE-TEXT(6:1) NOT EQUAL '/'
057900           MOVE 'Y'              TO   WRK-DATE-BAD
058000        ELSE
058100           IF WRE-YYYY NOT NUMERIC
058200              OR WRE-MM NOT NUMERIC
058300              OR WRE-DD NOT NUMERIC
058400              MOVE 'Y'           TO   WRK-DATE-BAD
058500           ELSE
058600              MOVE WRE-YYYY      TO   WRK-DATE-YYYY
058700              MOVE WRE-MM        TO   WRK-DATE-MM
058800              MOVE WRE-DD        TO   WRK-DATE-DD
058900           END-IF
059000        END-IF
059100     END-IF.
059200*----------------------------------------------------------------*
059300 2510-99-EXIT.                   EXIT.
059400*----------------------------------------------------------------*
059500*----------------------------------------------------------------*
059600 2550-VALIDATE-CALENDAR-DATE      SECTION.
059700*----------------------------------------------------------------*
059800     IF WRK-DATE-MM LESS 1 OR WRK-DATE-MM GREATER 12
059900        MOVE 'Y'                 TO   WRK-DATE-BAD
060000     ELSE
060100        DIVIDE WRK-DATE-YYYY BY 4
060200                      GIVING WRK-DIV-QUOTIENT
060300                    REMAINDER WRK-REM-4.
060400        DIVIDE WRK-DATE-YYYY BY 100
060500                      GIVING WRK-DIV-QUOTIENT
060600                    REMAINDER WRK-REM-100.
060700        DIVIDE WRK-DATE-YYYY BY 400
060800                      GIVING WRK-DIV-QUOTIENT
060900                    REMAINDER WRK-REM-400.
061000
061100        IF WRK-REM-4 EQUAL ZEROS
061200           AND (WRK-REM-100 NOT EQUAL ZEROS
061300             OR WRK-REM-400 EQUAL ZEROS)
061400           MOVE 'Y'              TO   WRK-YEAR-LEAP
061500        ELSE
061600           MOVE 'N'              TO   WRK-YEAR-LEAP
061700        END-IF
061800
061900        MOVE WRK-DAYS-IN-MONTH(WRK-DATE-MM)
062000                                 TO   WRK-MAX-DAY
062100
062200        IF WRK-DATE-MM EQUAL 2 AND WRK-YEAR-IS-LEAP
062300           MOVE 29               TO   WRK-MAX-DAY
062400        END-IF
062500
062600        IF WRK-DATE-DD LESS 1 OR WRK-DATE-DD GREATER WRK-MAX-DAY
062700           MOVE 'Y'              TO   WRK-DATE-BAD
062800        END-IF
062900     END-IF.
063000*----------------------------------------------------------------*
063100 2550-99-EXIT.                   EXIT.
063200*----------------------------------------------------------------*
063300*----------------------------------------------------------------*
063400 2560-BUILD-ISO-DATE              SECTION.
063500*----------------------------------------------------------------*
063600     MOVE WRK-DATE-YYYY          TO   WRK-ISO-OUT-YYYY.
063700     MOVE WRK-DATE-MM            TO   WRK-ISO-OUT-MM.
063800     MOVE WRK-DATE-DD            TO   WRK-ISO-OUT-DD.
063900     MOVE WRK-ISO-OUT            TO   RLCUNI-READING-DATE
064000                                       OF   LK-NORM-RECORD.
064100*----------------------------------------------------------------*
064200 2560-99-EXIT.                   EXIT.
064300*----------------------------------------------------------------*
064400*----------------------------------------------------------------*
064500 2600-DEFAULT-UNIT-SYSTEM         SECTION.
064600*----------------------------------------------------------------*
064700     IF LK-UNIT-IS-PRESENT
064800        MOVE WRK-SEL-UNIT        TO   RLCUNI-UNIT OF LK-NORM-RECORD
064900     ELSE
065000        MOVE 'kWh'               TO   RLCUNI-UNIT OF LK-NORM-RECORD
065100     END-IF.
065200
065300     IF LK-SYSTEM-IS-PRESENT
065400        MOVE WRK-SEL-SYSTEM      TO   RLCUNI-SOURCE-SYSTEM
065500                                       OF LK-NORM-RECORD
065600     ELSE
065700        MOVE LK-SOURCE-DEFAULT   TO   RLCUNI-SOURCE-SYSTEM
065800                                       OF LK-NORM-RECORD
065900     END-IF.
066000*----------------------------------------------------------------*
066100 2600-99-EXIT.                   EXIT.
066200*----------------------------------------------------------------*
066300*----------------------------------------------------------------*
066400 2700-BUILD-NORMALIZED-RECORD     SECTION.
066500*----------------------------------------------------------------*
066600     MOVE WRK-SEL-METER-ID       TO   RLCUNI-METER-ID
066700                                       OF LK-NORM-RECORD.
066800     MOVE WRK-SEL-CUSTOMER-ID    TO   RLCUNI-CUSTOMER-ID
066900                                       OF LK-NORM-RECORD.
067000*----------------------------------------------------------------*
067100 2700-99-EXIT.                   EXIT.
067200*----------------------------------------------------------------*
067300*----------------------------------------------------------------*
067400 5000-TRIM-ONE-FIELD              SECTION.
067500*----------------------------------------------------------------*
067600*    LEFT-AND-RIGHT SPACE TRIM OF WRK-TRIM-SOURCE INTO
067700*    WRK-TRIM-RESULT.  A FIELD OF ALL SPACES GIVES AN ALL-SPACE
067800*    RESULT WITHOUT DRIVING THE FIND-LAST-CHAR SEARCH BELOW THE
067900*    START POSITION (SEE THE 11/05/2001 CHANGE-LOG ENTRY ABOVE).
068000     MOVE SPACES                 TO   WRK-TRIM-RESULT.
068100     MOVE 1                      TO   WRK-TRIM-START.
068200
068300     PERFORM 5010-TEST-TRIM-START
068400        VARYING WRK-TRIM-START FROM 1 BY 1
068500        UNTIL WRK-TRIM-START GREATER 30
068600           OR WRK-TRIM-SOURCE(WRK-TRIM-START:1) NOT EQUAL SPACE.
068700
068800     IF WRK-TRIM-START LESS OR EQUAL 30
068900        MOVE 30                  TO   WRK-TRIM-END
069000        PERFORM 5020-TEST-TRIM-END
069100           VARYING WRK-TRIM-END FROM 30 BY -1
069200           UNTIL WRK-TRIM-END LESS WRK-TRIM-START
069300              OR WRK-TRIM-SOURCE(WRK-TRIM-END:1) NOT EQUAL SPACE
069400
069500        COMPUTE WRK-TRIM-LEN =
069600                WRK-TRIM-END - WRK-TRIM-START + 1
069700
069800        MOVE WRK-TRIM-SOURCE(WRK-TRIM-START:WRK-TRIM-LEN)
069900                                 TO   WRK-TRIM-RESULT
070000     END-IF.
070100*----------------------------------------------------------------*
070200 5000-99-EXIT.                   EXIT.
070300*----------------------------------------------------------------*
070400*----------------------------------------------------------------*
070500 5010-TEST-TRIM-START             SECTION.
070600*    NO STATEMENTS - THE VARYING CLAUSE'S UNTIL TEST DOES ALL
070700*    THE WORK, THE SAME IDIOM 2410 USES ABOVE.
070800*----------------------------------------------------------------*
070900 5010-99-EXIT.                   EXIT.
071000*----------------------------------------------------------------*
071100*----------------------------------------------------------------*
071200 5020-TEST-TRIM-END               SECTION.
071300*----------------------------------------------------------------*
071400 5020-99-EXIT.                   EXIT.
071500*----------------------------------------------------------------*
071600*----------------------------------------------------------------*
071700 5030-LENGTH-OF-VALUE             SECTION.
071800*----------------------------------------------------------------*
071900*    THE READING-VALUE FIELD IS TRIMMED BEFORE THIS PROGRAM
072000*    EVER SEES IT (RULE 2 RUNS IN 2200 BEFORE RULE 4 IN 2400),
072100*    SO ITS LENGTH IS JUST THE POSITION OF THE FIRST TRAILING
072200*    SPACE MINUS ONE.
072300     MOVE 30                     TO   WRK-VALUE-LEN.
072400     PERFORM 5031-TEST-VALUE-LEN
072500        VARYING WRK-VALUE-LEN FROM 30 BY -1
072600        UNTIL WRK-VALUE-LEN EQUAL ZEROS
072700           OR WRK-SEL-VALUE(WRK-VALUE-LEN:1) NOT EQUAL SPACE.
072800*----------------------------------------------------------------*
072900 5030-99-EXIT.                   EXIT.
073000*----------------------------------------------------------------*
073100*----------------------------------------------------------------*
073200 5031-TEST-VALUE-LEN              SECTION.
073300*----------------------------------------------------------------*
073400 5031-99-EXIT.                   EXIT.
073500*----------------------------------------------------------------*
