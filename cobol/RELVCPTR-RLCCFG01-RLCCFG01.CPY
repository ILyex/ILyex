000100*================================================================*
000200*    COPYBOOK...: RLCCFG01                                       *
000300*    PROJECT.....: RELEVE COMPTEUR UNIVERSAL IMPORT - RELVCPTR   *
000400*    GOAL........: MAPPING CONFIGURATION RECORD - NAMES, FOR     *
000500*                  EACH UNIVERSAL FIELD, THE SUPPLIER INPUT      *
000600*                  COLUMN THAT FEEDS IT, PLUS THE RESOLVED       *
000700*                  COLUMN-INDEX TABLE RLCM0001 BUILDS AGAINST    *
000800*                  THE SUPPLIER FILE'S OWN HEADER ROW.           *
000900*----------------------------------------------------------------*
001000*    CHANGE LOG..:                                                CHGLOG01
001100*    DATE       BY             TKT/REQ    DESCRIPTION             CHGLOG02
001200*    ---------- -------------- ---------- ------------------------CHGLOG03
001300*    14/03/1988 MAS            RLC-0003   ORIGINAL COPYBOOK.      CHGLOG04
001400*    22/09/1988 MAS            RLC-0005   ADDED RLCCFG-DATE-FORMATCHGLOG05
001500*                                         AND THE TWO 88-LEVELS   CHGLOG06
001600*                                         FOR THE TWO SUPPORTED   CHGLOG07
001700*                                         INPUT PATTERNS.         CHGLOG08
001800*    05/06/1990 MAS            RLC-0012   ADDED RLCCFG-COLUMN-IX  CHGLOG09
001900*                                         SO THE RESOLVED HEADER  CHGLOG10
002000*                                         POSITIONS TRAVEL WITH   CHGLOG11
002100*                                         THE REST OF THE MAPPING CHGLOG12
002200*                                         RECORD.                 CHGLOG13
002300*----------------------------------------------------------------*
002400     05  RLCCFG-METER-COL                    PIC X(20).
002500     05  RLCCFG-CUSTOMER-COL                 PIC X(20).
002600     05  RLCCFG-VALUE-COL                    PIC X(20).
002700     05  RLCCFG-DATE-COL                     PIC X(20).
002800     05  RLCCFG-UNIT-COL                     PIC X(20).
002900     05  RLCCFG-SYSTEM-COL                   PIC X(20).
003000     05  RLCCFG-DATE-FORMAT                  PIC X(10).
003100         88  RLCCFG-FORMAT-ISO                VALUE 'YYYY-MM-DD'.
003200         88  RLCCFG-FORMAT-EUR                VALUE 'DD/MM/YYYY'.
003300*    RESOLVED SUPPLIER-HEADER COLUMN POSITIONS - ZERO MEANS       *
003400*    "NO COLUMN CONFIGURED" FOR THE OPTIONAL UNIT/SYSTEM ENTRIES: *
003500     05  RLCCFG-COLUMN-IX.
003600         10  RLCCFG-IX-METER                  PIC 9(02) COMP.
003700         10  RLCCFG-IX-CUSTOMER                PIC 9(02) COMP.
003800         10  RLCCFG-IX-VALUE                   PIC 9(02) COMP.
003900         10  RLCCFG-IX-DATE                    PIC 9(02) COMP.
004000         10  RLCCFG-IX-UNIT                     PIC 9(02) COMP.
004100         10  RLCCFG-IX-SYSTEM                   PIC 9(02) COMP.
004200     05  FILLER                               PIC X(10).
